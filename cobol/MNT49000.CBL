000100*****************************************************************
000200*                                                                *
000300* FECHA       : 25/05/1994                                      *
000400* PROGRAMADOR : CARLOS ALBERTO MENDEZ RUIZ (CAMR)                *
000500* APLICACION  : MANTENIMIENTO INDUSTRIAL                        *
000600* PROGRAMA    : MNT49000                                        *
000700* TIPO        : SUBRUTINA DE USO GENERAL (BATCH)                *
000800* DESCRIPCION : CALCULA LA DIFERENCIA EN HORAS ENTRE DOS MARCAS  *
000900*             : DE TIEMPO EN FORMATO AAAAMMDDHHMMSS, PARA USO   *
001000*             : DE LOS PROGRAMAS DE INDICADORES DE CONFIABILIDAD*
001100*             : (MTBF, MTTR Y DISPONIBILIDAD). NO UTILIZA        *
001200*             : FUNCIONES INTRINSECAS DEL COMPILADOR; EL NUMERO *
001300*             : JULIANO SE OBTIENE POR CALCULO MANUAL.          *
001400* ARCHIVOS    : NO APLICA (RECIBE LAS MARCAS POR LINKAGE)       *
001500* PROGRAMA(S) : LLAMADO POR MNT31000 (CALCULO DE KPI)           *
001600* BPM/RATIONAL: 228940                                          *
001700* NOMBRE      : DIFERENCIA DE FECHA-HORA EN HORAS               *
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    MNT49000.
002100 AUTHOR.        CARLOS ALBERTO MENDEZ RUIZ.
002200 INSTALLATION.  MANTENIMIENTO INDUSTRIAL - DEPTO. DE SISTEMAS.
002300 DATE-WRITTEN.  25/05/1994.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - CONFIABILIDAD DE PLANTA.
002600*****************************************************************
002700*                    HISTORIA DE CAMBIOS                        *
002800*****************************************************************
002900* 25/05/1994 CAMR TK-0264 VERSION ORIGINAL DEL PROGRAMA         *
003000* 04/09/1994 CAMR TK-0290 SE CORRIGE TRUNCAMIENTO EN EL CALCULO *
003100*                         DEL NUMERO JULIANO PARA MESES 1 Y 2   *
003200* 19/01/1999 CAMR TK-0484 REVISION Y2K - EL ANIO SE RECIBE Y SE *
003300*                         TRATA SIEMPRE A 4 DIGITOS             *
003400* 30/08/2002 SPLG TK-0605 SE AGREGA VALIDACION DE MARCAS EN     *
003500*                         BLANCO (DEVUELVE HORAS EN CERO)       *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*----------------------------------------------------------------*
004400*    AREA DE TRABAJO PARA EL CALCULO DEL NUMERO JULIANO           *
004500*    FORMULA CLASICA:                                             *
004600*       A  = (14 - MES) / 12                                      *
004700*       Y  = ANIO + 4800 - A                                      *
004800*       M  = MES + (12 * A) - 3                                   *
004900*       JDN = DIA + INT((153*M+2)/5) + 365*Y + INT(Y/4)           *
005000*             - INT(Y/100) + INT(Y/400) - 32045                   *
005100*    CADA DIVISION SE RESUELVE EN SU PROPIO COMPUTE PARA FORZAR    *
005200*    EL TRUNCAMIENTO DE ENTEROS EN CADA PASO, TAL COMO LO EXIGE    *
005300*    LA FORMULA (NO SE USAN FUNCIONES INTRINSECAS).                *
005400*----------------------------------------------------------------*
005500 01  WKS-MARCA-1-AUX                PIC X(14) VALUE SPACES.
005600 01  WKS-MARCA-1-R REDEFINES WKS-MARCA-1-AUX.
005700     05  WKS-M1-ANIO                PIC 9(04).
005800     05  WKS-M1-MES                 PIC 9(02).
005900     05  WKS-M1-DIA                 PIC 9(02).
006000     05  WKS-M1-HORA                PIC 9(02).
006100     05  WKS-M1-MINUTO              PIC 9(02).
006200     05  WKS-M1-SEGUNDO             PIC 9(02).
006300 01  WKS-MARCA-2-AUX                PIC X(14) VALUE SPACES.
006400 01  WKS-MARCA-2-R REDEFINES WKS-MARCA-2-AUX.
006500     05  WKS-M2-ANIO                PIC 9(04).
006600     05  WKS-M2-MES                 PIC 9(02).
006700     05  WKS-M2-DIA                 PIC 9(02).
006800     05  WKS-M2-HORA                PIC 9(02).
006900     05  WKS-M2-MINUTO              PIC 9(02).
007000     05  WKS-M2-SEGUNDO             PIC 9(02).
007100 01  WKS-VARIABLES-JULIANO.
007200     05  WKS-VJ-A-UNO               PIC S9(05) COMP  VALUE ZEROS.
007300     05  WKS-VJ-Y-UNO               PIC S9(05) COMP  VALUE ZEROS.
007400     05  WKS-VJ-M-UNO               PIC S9(05) COMP  VALUE ZEROS.
007500     05  WKS-VJ-A-DOS               PIC S9(05) COMP  VALUE ZEROS.
007600     05  WKS-VJ-Y-DOS               PIC S9(05) COMP  VALUE ZEROS.
007700     05  WKS-VJ-M-DOS               PIC S9(05) COMP  VALUE ZEROS.
007800     05  WKS-VJ-DIV-A               PIC S9(07) COMP  VALUE ZEROS.
007900     05  WKS-VJ-DIV-B               PIC S9(07) COMP  VALUE ZEROS.
008000     05  WKS-VJ-DIV-C               PIC S9(07) COMP  VALUE ZEROS.
008100     05  WKS-VJ-DIV-D               PIC S9(07) COMP  VALUE ZEROS.
008200     05  FILLER                     PIC X(01).
008300 77  WKS-JULIANO-UNO                PIC S9(09) COMP  VALUE ZEROS.
008400 77  WKS-JULIANO-DOS                PIC S9(09) COMP  VALUE ZEROS.
008500 77  WKS-DIFERENCIA-DIAS            PIC S9(09) COMP  VALUE ZEROS.
008600 77  WKS-SEGUNDOS-UNO               PIC S9(09) COMP  VALUE ZEROS.
008700 77  WKS-SEGUNDOS-DOS               PIC S9(09) COMP  VALUE ZEROS.
008800 77  WKS-DIFERENCIA-SEGUNDOS        PIC S9(09) COMP  VALUE ZEROS.
008900 LINKAGE SECTION.
009000*----------------------------------------------------------------*
009100*    PARAMETROS RECIBIDOS DEL PROGRAMA LLAMADOR                   *
009200*----------------------------------------------------------------*
009300 01  MN49-MARCA-INICIAL             PIC X(14).
009400 01  MN49-MARCA-FINAL               PIC X(14).
009500 01  MN49-HORAS-DIFERENCIA          PIC 9(07)V99.
009600 01  MN49-RETORNO                   PIC 9(02).
009700     88  MN49-OK                              VALUE 0.
009800     88  MN49-MARCA-EN-BLANCO                 VALUE 1.
009900 01  MN49-HORAS-DIFERENCIA-R REDEFINES MN49-HORAS-DIFERENCIA.
010000     05  MN49-HD-ENTERO             PIC 9(07).
010100     05  MN49-HD-DECIMAL            PIC 99.
010200 PROCEDURE DIVISION USING MN49-MARCA-INICIAL
010300                          MN49-MARCA-FINAL
010400                          MN49-HORAS-DIFERENCIA
010500                          MN49-RETORNO.
010600*----------------------------------------------------------------*
010700*                S E C C I O N   P R I N C I P A L                *
010800*----------------------------------------------------------------*
010900 000-PRINCIPAL SECTION.
011000     MOVE ZEROS TO MN49-RETORNO
011100     MOVE ZEROS TO MN49-HORAS-DIFERENCIA
011200     IF MN49-MARCA-INICIAL = SPACES OR MN49-MARCA-FINAL = SPACES
011300        SET MN49-MARCA-EN-BLANCO TO TRUE
011400     ELSE
011500        MOVE MN49-MARCA-INICIAL TO WKS-MARCA-1-AUX
011600        MOVE MN49-MARCA-FINAL   TO WKS-MARCA-2-AUX
011700        PERFORM 100-CALCULAR-JULIANO-UNO
011800        PERFORM 200-CALCULAR-JULIANO-DOS
011900        PERFORM 300-CALCULAR-DIFERENCIA
012000     END-IF
012100     GOBACK.
012200 000-PRINCIPAL-E.  EXIT.
012300*----------------------------------------------------------------*
012400*    100 - CALCULAR-JULIANO-UNO                                   *
012500*    OBTIENE EL NUMERO JULIANO DE LA MARCA INICIAL.               *
012600*----------------------------------------------------------------*
012700 100-CALCULAR-JULIANO-UNO SECTION.
012800     COMPUTE WKS-VJ-A-UNO = (14 - WKS-M1-MES) / 12
012900     COMPUTE WKS-VJ-Y-UNO = WKS-M1-ANIO + 4800 - WKS-VJ-A-UNO
013000     COMPUTE WKS-VJ-M-UNO = WKS-M1-MES + (12 * WKS-VJ-A-UNO) - 3
013100     COMPUTE WKS-VJ-DIV-A = (153 * WKS-VJ-M-UNO + 2) / 5
013200     COMPUTE WKS-VJ-DIV-B = WKS-VJ-Y-UNO / 4
013300     COMPUTE WKS-VJ-DIV-C = WKS-VJ-Y-UNO / 100
013400     COMPUTE WKS-VJ-DIV-D = WKS-VJ-Y-UNO / 400
013500     COMPUTE WKS-JULIANO-UNO =
013600             WKS-M1-DIA + WKS-VJ-DIV-A + (365 * WKS-VJ-Y-UNO)
013700             + WKS-VJ-DIV-B - WKS-VJ-DIV-C + WKS-VJ-DIV-D - 32045
013800     COMPUTE WKS-SEGUNDOS-UNO =
013900             (WKS-M1-HORA * 3600) + (WKS-M1-MINUTO * 60)
014000             + WKS-M1-SEGUNDO.
014100 100-CALCULAR-JULIANO-UNO-E.  EXIT.
014200*----------------------------------------------------------------*
014300*    200 - CALCULAR-JULIANO-DOS                                   *
014400*    OBTIENE EL NUMERO JULIANO DE LA MARCA FINAL.                 *
014500*----------------------------------------------------------------*
014600 200-CALCULAR-JULIANO-DOS SECTION.
014700     COMPUTE WKS-VJ-A-DOS = (14 - WKS-M2-MES) / 12
014800     COMPUTE WKS-VJ-Y-DOS = WKS-M2-ANIO + 4800 - WKS-VJ-A-DOS
014900     COMPUTE WKS-VJ-M-DOS = WKS-M2-MES + (12 * WKS-VJ-A-DOS) - 3
015000     COMPUTE WKS-VJ-DIV-A = (153 * WKS-VJ-M-DOS + 2) / 5
015100     COMPUTE WKS-VJ-DIV-B = WKS-VJ-Y-DOS / 4
015200     COMPUTE WKS-VJ-DIV-C = WKS-VJ-Y-DOS / 100
015300     COMPUTE WKS-VJ-DIV-D = WKS-VJ-Y-DOS / 400
015400     COMPUTE WKS-JULIANO-DOS =
015500             WKS-M2-DIA + WKS-VJ-DIV-A + (365 * WKS-VJ-Y-DOS)
015600             + WKS-VJ-DIV-B - WKS-VJ-DIV-C + WKS-VJ-DIV-D - 32045
015700     COMPUTE WKS-SEGUNDOS-DOS =
015800             (WKS-M2-HORA * 3600) + (WKS-M2-MINUTO * 60)
015900             + WKS-M2-SEGUNDO.
016000 200-CALCULAR-JULIANO-DOS-E.  EXIT.
016100*----------------------------------------------------------------*
016200*    300 - CALCULAR-DIFERENCIA                                    *
016300*    OBTIENE LA DIFERENCIA TOTAL EN SEGUNDOS ENTRE AMBAS MARCAS    *
016400*    (DIAS JULIANOS DE DIFERENCIA CONVERTIDOS A SEGUNDOS, MAS LA   *
016500*    DIFERENCIA DE SEGUNDOS DENTRO DEL DIA) Y LA EXPRESA EN HORAS  *
016600*    CON DOS DECIMALES.  UNA DIFERENCIA NEGATIVA SE DEVUELVE EN    *
016700*    CERO, PUES LA MARCA FINAL NO PUEDE SER ANTERIOR A LA INICIAL.*
016800*----------------------------------------------------------------*
016900 300-CALCULAR-DIFERENCIA SECTION.
017000     COMPUTE WKS-DIFERENCIA-DIAS = WKS-JULIANO-DOS - WKS-JULIANO-UNO
017100     COMPUTE WKS-DIFERENCIA-SEGUNDOS =
017200             (WKS-DIFERENCIA-DIAS * 86400)
017300             + (WKS-SEGUNDOS-DOS - WKS-SEGUNDOS-UNO)
017400     IF WKS-DIFERENCIA-SEGUNDOS < ZEROS
017500        MOVE ZEROS TO MN49-HORAS-DIFERENCIA
017600     ELSE
017700        COMPUTE MN49-HORAS-DIFERENCIA ROUNDED =
017800                WKS-DIFERENCIA-SEGUNDOS / 3600
017900     END-IF.
018000 300-CALCULAR-DIFERENCIA-E.  EXIT.
