000100*****************************************************************
000200*                                                                *
000300* FECHA       : 23/05/1994                                      *
000400* PROGRAMADOR : CARLOS ALBERTO MENDEZ RUIZ (CAMR)                *
000500* APLICACION  : MANTENIMIENTO INDUSTRIAL                        *
000600* PROGRAMA    : MNT41030                                        *
000700* TIPO        : SUBRUTINA (BATCH)                                *
000800* DESCRIPCION : APLICA LAS REGLAS DE ACTUALIZACION DEL MAESTRO   *
000900*             : DE ACTIVOS: CAMBIO DE ESTADO OPERATIVO Y AVANCE *
001000*             : DE LA PROXIMA FECHA DE MANTENIMIENTO PROGRAMADO.*
001100* ARCHIVOS    : NO APLICA (RECIBE EL REGISTRO POR LINKAGE)      *
001200* PROGRAMA(S) : LLAMADO POR MNT31000 (PASE DE ACTUALIZACION)    *
001300* BPM/RATIONAL: 228932                                          *
001400* NOMBRE      : MANTENIMIENTO DEL MAESTRO DE ACTIVOS             *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    MNT41030.
001800 AUTHOR.        CARLOS ALBERTO MENDEZ RUIZ.
001900 INSTALLATION.  MANTENIMIENTO INDUSTRIAL - DEPTO. DE SISTEMAS.
002000 DATE-WRITTEN.  23/05/1994.
002100 DATE-COMPILED.
002200 SECURITY.      USO INTERNO - CONFIABILIDAD DE PLANTA.
002300*****************************************************************
002400*                    HISTORIA DE CAMBIOS                        *
002500*****************************************************************
002600* 23/05/1994 CAMR TK-0263 VERSION ORIGINAL DEL PROGRAMA         *
002700* 22/07/1996 SPLG TK-0361 SE AGREGA FUNCION PROG-MANT PARA      *
002800*                         REPROGRAMAR LA PROXIMA MANTENCION     *
002900* 19/01/1999 CAMR TK-0483 REVISION Y2K SOBRE FECHAS DE MANTENIM.*
003000* 30/08/2002 SPLG TK-0604 SE AGREGA RETORNO 02 SI LA FUNCION    *
003100*                         RECIBIDA NO ES RECONOCIDA             *
003200* 15/04/2003 SPLG TK-0621 SE ELIMINA EL CALCULO POR INTERVALO DE*
003300*                         MESES EN PROG-MANT (SUMABA MAL CUANDO *
003400*                         LA ULTIMA MANTENCION CAIA A FIN DE MES*
003500*                         EN ANIO BISIESTO). LA FECHA A APLICAR *
003600*                         AHORA LA CALCULA EL LLAMADOR Y SE     *
003700*                         RECIBE YA RESUELTA POR PARAMETRO.     *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*----------------------------------------------------------------*
004600*    CONTADOR DE INVOCACIONES PARA TRAZA DE CONSISTENCIA          *
004700*----------------------------------------------------------------*
004800 77  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP VALUE ZEROS.
004900*----------------------------------------------------------------*
005000*    AREA DE TRABAJO PARA VALIDACION DE LA FECHA RECIBIDA          *
005100*----------------------------------------------------------------*
005200 01  WKS-FECHA-SUPLIDA-AUX          PIC X(08) VALUE SPACES.
005300 01  WKS-FECHA-SUPLIDA-R REDEFINES WKS-FECHA-SUPLIDA-AUX.
005400     05  WKS-FSU-ANIO                PIC 9(04).
005500     05  WKS-FSU-MES                 PIC 9(02).
005600     05  WKS-FSU-DIA                 PIC 9(02).
005700 LINKAGE SECTION.
005800*----------------------------------------------------------------*
005900*    PARAMETROS RECIBIDOS DE MNT31000                             *
006000*----------------------------------------------------------------*
006100 01  MN30-FUNCION                  PIC X(10).
006200     88  MN30-FUN-ACT-ESTADO                 VALUE "ACT-ESTADO".
006300     88  MN30-FUN-PROG-MANT                  VALUE "PROG-MANT ".
006400 01  MN30-NUEVO-ESTADO             PIC X(12).
006500 01  MN30-FECHA-A-PROGRAMAR        PIC X(08).
006600 COPY MNTASSET.
006700 01  MN30-RETORNO                  PIC 9(02).
006800     88  MN30-OK                             VALUE 0.
006900     88  MN30-FUNCION-INVALIDA               VALUE 2.
007000 PROCEDURE DIVISION USING MN30-FUNCION
007100                          MN30-NUEVO-ESTADO
007200                          MN30-FECHA-A-PROGRAMAR
007300                          MNA-REG-ACTIVO
007400                          MN30-RETORNO.
007500*----------------------------------------------------------------*
007600*                S E C C I O N   P R I N C I P A L                *
007700*----------------------------------------------------------------*
007800 000-PRINCIPAL SECTION.
007900     ADD 1 TO WKS-CONTADOR-LLAMADAS
008000     MOVE ZEROS TO MN30-RETORNO
008100     EVALUATE TRUE
008200        WHEN MN30-FUN-ACT-ESTADO
008300             PERFORM 100-ACTUALIZAR-ESTADO
008400        WHEN MN30-FUN-PROG-MANT
008500             PERFORM 200-PROGRAMAR-MANTENIMIENTO
008600        WHEN OTHER
008700             SET MN30-FUNCION-INVALIDA TO TRUE
008800     END-EVALUATE
008900     GOBACK.
009000 000-PRINCIPAL-E.  EXIT.
009100*----------------------------------------------------------------*
009200*    100 - ACTUALIZAR-ESTADO                                      *
009300*    CAMBIA EL ESTADO OPERATIVO DEL ACTIVO (ACTIVO/INACTIVO/       *
009400*    MANTENIMIENTO).                                               *
009500*----------------------------------------------------------------*
009600 100-ACTUALIZAR-ESTADO SECTION.
009700     MOVE MN30-NUEVO-ESTADO TO MNA-STATUS.
009800 100-ACTUALIZAR-ESTADO-E.  EXIT.
009900*----------------------------------------------------------------*
010000*    200 - PROGRAMAR-MANTENIMIENTO                                *
010100*    FIJA LA PROXIMA FECHA DE MANTENIMIENTO A LA FECHA RECIBIDA   *
010200*    DEL LLAMADOR (REEMPLAZO INCONDICIONAL - EL CALCULO DE CUAL   *
010300*    ES ESA FECHA QUEDA A CARGO DEL PROGRAMA QUE INVOCA ESTA      *
010400*    SUBRUTINA).  SOLO SE VALIDA QUE EL ANIO VENGA A 4 DIGITOS.   *
010500*----------------------------------------------------------------*
010600 200-PROGRAMAR-MANTENIMIENTO SECTION.
010700     MOVE MN30-FECHA-A-PROGRAMAR TO WKS-FECHA-SUPLIDA-AUX
010800*    VALIDACION Y2K - EL ANIO DEBE VENIR CON 4 DIGITOS.
010900     IF NOT (WKS-FSU-ANIO IS NUMERIC AND WKS-FSU-ANIO >= 1994)
011000        GO TO 200-PROGRAMAR-MANTENIMIENTO-E
011100     END-IF
011200     MOVE MN30-FECHA-A-PROGRAMAR TO MNA-NEXT-MAINT-DATE.
011300 200-PROGRAMAR-MANTENIMIENTO-E.  EXIT.
