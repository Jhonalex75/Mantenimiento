000100*****************************************************************
000200*                                                                *
000300* FECHA       : 30/03/1991                                      *
000400* PROGRAMADOR : CARLOS ALBERTO MENDEZ RUIZ (CAMR)                *
000500* APLICACION  : MANTENIMIENTO INDUSTRIAL                        *
000600* PROGRAMA    : MNT31000                                        *
000700* TIPO        : PROCESO BATCH PRINCIPAL                          *
000800* DESCRIPCION : CARGA Y VALIDA LOS MAESTROS DE ACTIVOS, FALLAS,  *
000900*             : ORDENES DE TRABAJO Y MATERIALES; APLICA LAS      *
001000*             : REGLAS DE CICLO DE VIDA; CALCULA LOS INDICADORES*
001100*             : DE CONFIABILIDAD POR ACTIVO (MTBF/MTTR/DISPONI- *
001200*             : BILIDAD/CUMPLIMIENTO PREVENTIVO/COSTO TOTAL) Y  *
001300*             : PRODUCE EL REPORTE ESTADISTICO DE PLANTA.       *
001400* ARCHIVOS    : ASSETS-IN, FAILURES-IN, WORKORD-IN, MATERIAL-IN *
001500*             : KPI-OUT, REPORT-OUT                              *
001600* PROGRAMA(S) : LLAMA A MNT41010, MNT41020, MNT41030, MNT49000  *
001700* BPM/RATIONAL: 228900                                          *
001800* NOMBRE      : PROCESO BATCH DE MANTENIMIENTO INDUSTRIAL        *
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    MNT31000.
002200 AUTHOR.        CARLOS ALBERTO MENDEZ RUIZ.
002300 INSTALLATION.  MANTENIMIENTO INDUSTRIAL - DEPTO. DE SISTEMAS.
002400 DATE-WRITTEN.  30/03/1991.
002500 DATE-COMPILED.
002600 SECURITY.      USO INTERNO - CONFIABILIDAD DE PLANTA.
002700*****************************************************************
002800*                    HISTORIA DE CAMBIOS                        *
002900*****************************************************************
003000* 30/03/1991 CAMR TK-0100 VERSION ORIGINAL - CARGA DE ACTIVOS Y *
003100*                         FALLAS, REPORTE DE CONTROL UNICAMENTE.*
003200* 04/09/1993 CAMR TK-0210 SE AGREGA LA CARGA DE ORDENES DE      *
003300*                         TRABAJO Y MATERIALES                 *
003400* 21/06/1996 SPLG TK-0350 SE AGREGA EL CALCULO DE INDICADORES   *
003500*                         DE CONFIABILIDAD (MTBF/MTTR/DISPONI-  *
003600*                         BILIDAD) POR ACTIVO, ORDENADO POR     *
003700*                         CLASIFICACION (SORT WORK FILE)        *
003800* 30/10/1997 SPLG TK-0410 SE AGREGA EL REPORTE ESTADISTICO DE   *
003900*                         FALLAS CON VENTANA DE FECHAS Y TOP-5  *
004000*                         DE CAUSAS RAIZ Y ESTADOS               *
004100* 17/02/1999 CAMR TK-0480 REVISION PARA EL CAMBIO DE SIGLO -    *
004200*                         MARCAS DE TIEMPO A 4 DIGITOS DE ANIO  *
004300* 12/05/2000 CAMR TK-0510 SE AGREGA LA SECCION DE ESTADISTICAS  *
004400*                         DE PLANTA (FALLAS POR ACTIVO Y TIEMPO *
004500*                         MEDIO DE REPARACION POR ACTIVO)       *
004600* 30/08/2002 SPLG TK-0606 SE AGREGA CUMPLIMIENTO PREVENTIVO POR *
004700*                         ACTIVO A LA SALIDA DE KPI              *
004800* 14/03/2005 CAMR TK-0669 ARCHIVO DE ENTRADA AUSENTE YA NO      *
004900*                         ABORTA LA CORRIDA - SE INFORMA COMO   *
005000*                         ADVERTENCIA CON CONTADORES EN CERO    *
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-370.
005500 OBJECT-COMPUTER.  IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ASSETS-IN     ASSIGN TO ASSETSIN
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-ACTIVOS.
006300     SELECT FAILURES-IN   ASSIGN TO FALLASIN
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-FALLAS.
006600     SELECT WORKORD-IN    ASSIGN TO ORDENIN
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-ORDENES.
006900     SELECT MATERIAL-IN   ASSIGN TO MATERIN
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-MATERIAL.
007200     SELECT KPI-OUT       ASSIGN TO KPIOUT
007300            ORGANIZATION  IS LINE SEQUENTIAL
007400            FILE STATUS   IS FS-KPI.
007500     SELECT REPORT-OUT    ASSIGN TO REPTOUT
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-REPORTE.
007800     SELECT WKS-FALLA-ORDENADA ASSIGN TO SORTWK1.
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  ASSETS-IN
008200     LABEL RECORDS ARE STANDARD.
008300 01  FD-REG-ASSETS-IN               PIC X(127).
008400 FD  FAILURES-IN
008500     LABEL RECORDS ARE STANDARD.
008600 01  FD-REG-FAILURES-IN             PIC X(203).
008700 FD  WORKORD-IN
008800     LABEL RECORDS ARE STANDARD.
008900 01  FD-REG-WORKORD-IN              PIC X(190).
009000 FD  MATERIAL-IN
009100     LABEL RECORDS ARE STANDARD.
009200 01  FD-REG-MATERIAL-IN             PIC X(75).
009300 FD  KPI-OUT
009400     LABEL RECORDS ARE STANDARD.
009500 01  FD-REG-KPI-OUT                 PIC X(80).
009600 FD  REPORT-OUT
009700     LABEL RECORDS ARE STANDARD.
009800 01  FD-REG-REPORT-OUT              PIC X(132).
009900 SD  WKS-FALLA-ORDENADA.
010000 COPY MNTFALLA REPLACING LEADING MNF- BY SRT-.
010100 WORKING-STORAGE SECTION.
010200*----------------------------------------------------------------*
010300*    PARAMETROS DE CORRIDA (TARJETA SYSIN)                        *
010400*----------------------------------------------------------------*
010500 01  WKS-PARM-CORRIDA.
010600     05  WKS-PARM-FECHA-CORRIDA    PIC X(14).
010700     05  WKS-PARM-VENTANA-INI      PIC X(14).
010800     05  WKS-PARM-VENTANA-FIN      PIC X(14).
010900*----------------------------------------------------------------*
011000*    INDICADORES DE ARCHIVO Y SWITCHES DE PROCESO                 *
011100*----------------------------------------------------------------*
011200 01  WKS-STATUS-DE-ARCHIVOS.
011300     05  FS-ACTIVOS                PIC X(02).
011400     05  FS-FALLAS                 PIC X(02).
011500     05  FS-ORDENES                PIC X(02).
011600     05  FS-MATERIAL               PIC X(02).
011700     05  FS-KPI                    PIC X(02).
011800     05  FS-REPORTE                PIC X(02).
011900 01  WKS-SWITCHES.
012000     05  WKS-SW-ACTIVOS-EOF        PIC X(01) VALUE "N".
012100         88  WKS-ACTIVOS-EOF                 VALUE "S".
012200     05  WKS-SW-FALLAS-EOF         PIC X(01) VALUE "N".
012300         88  WKS-FALLAS-EOF                  VALUE "S".
012400     05  WKS-SW-ORDENES-EOF        PIC X(01) VALUE "N".
012500         88  WKS-ORDENES-EOF                 VALUE "S".
012600     05  WKS-SW-MATERIAL-EOF       PIC X(01) VALUE "N".
012700         88  WKS-MATERIAL-EOF                VALUE "S".
012800     05  WKS-SW-FALLA-SRT-EOF      PIC X(01) VALUE "N".
012900         88  WKS-FALLA-SRT-EOF               VALUE "S".
013000     05  WKS-SW-ACTIVOS-PRESENTE   PIC X(01) VALUE "S".
013100         88  WKS-ACTIVOS-PRESENTE            VALUE "S".
013200     05  WKS-SW-FALLAS-PRESENTE    PIC X(01) VALUE "S".
013300         88  WKS-FALLAS-PRESENTE             VALUE "S".
013400     05  WKS-SW-ORDENES-PRESENTE   PIC X(01) VALUE "S".
013500         88  WKS-ORDENES-PRESENTE            VALUE "S".
013600     05  WKS-SW-MATERIAL-PRESENTE  PIC X(01) VALUE "S".
013700         88  WKS-MATERIAL-PRESENTE           VALUE "S".
013800     05  WKS-SW-ACTIVO-VALIDO      PIC X(01) VALUE "S".
013900         88  WKS-ACTIVO-VALIDO               VALUE "S".
014000     05  WKS-SW-FALLA-VALIDA       PIC X(01) VALUE "S".
014100         88  WKS-FALLA-VALIDA                VALUE "S".
014200     05  WKS-SW-ORDEN-VALIDA       PIC X(01) VALUE "S".
014300         88  WKS-ORDEN-VALIDA                VALUE "S".
014400     05  WKS-SW-ACTIVO-ENCONTRADO  PIC X(01) VALUE "N".
014500         88  WKS-ACTIVO-ENCONTRADO           VALUE "S".
014600     05  WKS-SW-ORDEN-ENCONTRADA   PIC X(01) VALUE "N".
014700         88  WKS-ORDEN-ENCONTRADA            VALUE "S".
014800     05  WKS-SW-CAUSA-ENCONTRADA   PIC X(01) VALUE "N".
014900         88  WKS-CAUSA-ENCONTRADA            VALUE "S".
015000     05  WKS-SW-ESTADO-ENCONTRADO  PIC X(01) VALUE "N".
015100         88  WKS-ESTADO-ENCONTRADO           VALUE "S".
015200     05  FILLER                    PIC X(01).
015300*----------------------------------------------------------------*
015400*    CONTADORES DE CONTROL (COMP POR TRATARSE DE CONTADORES)      *
015500*----------------------------------------------------------------*
015600 01  WKS-CONTADORES-CONTROL.
015700     05  WKS-CANT-ACTIVOS           PIC 9(05) COMP  VALUE ZEROS.
015800     05  WKS-CANT-ACTIVOS-LEIDOS    PIC 9(05) COMP  VALUE ZEROS.
015900     05  WKS-CANT-ACTIVOS-OK        PIC 9(05) COMP  VALUE ZEROS.
016000     05  WKS-CANT-ACTIVOS-RECH      PIC 9(05) COMP  VALUE ZEROS.
016100     05  WKS-CANT-FALLAS            PIC 9(05) COMP  VALUE ZEROS.
016200     05  WKS-CANT-FALLAS-LEIDAS     PIC 9(05) COMP  VALUE ZEROS.
016300     05  WKS-CANT-FALLAS-OK         PIC 9(05) COMP  VALUE ZEROS.
016400     05  WKS-CANT-FALLAS-RECH       PIC 9(05) COMP  VALUE ZEROS.
016500     05  WKS-CANT-ORDENES           PIC 9(05) COMP  VALUE ZEROS.
016600     05  WKS-CANT-ORDENES-LEIDAS    PIC 9(05) COMP  VALUE ZEROS.
016700     05  WKS-CANT-ORDENES-OK        PIC 9(05) COMP  VALUE ZEROS.
016800     05  WKS-CANT-ORDENES-RECH      PIC 9(05) COMP  VALUE ZEROS.
016900     05  WKS-CANT-MATERIAL-LEIDOS   PIC 9(05) COMP  VALUE ZEROS.
017000     05  WKS-IX-FALLA               PIC 9(05) COMP  VALUE ZEROS.
017100     05  WKS-IX-ORDEN               PIC 9(05) COMP  VALUE ZEROS.
017200     05  WKS-IX-ACTIVO              PIC 9(05) COMP  VALUE ZEROS.
017300     05  WKS-IX-CAUSA               PIC 9(03) COMP  VALUE ZEROS.
017400     05  WKS-CANT-CAUSAS            PIC 9(03) COMP  VALUE ZEROS.
017500     05  WKS-IX-ESTADO              PIC 9(03) COMP  VALUE ZEROS.
017600     05  WKS-CANT-ESTADOS           PIC 9(03) COMP  VALUE ZEROS.
017700     05  WKS-IX-RANGO               PIC 9(03) COMP  VALUE ZEROS.
017800     05  WKS-IX-TOPE                PIC 9(03) COMP  VALUE ZEROS.
017900     05  WKS-CANT-FALLAS-VENTANA    PIC 9(05) COMP  VALUE ZEROS.
018000     05  WKS-CANT-CON-DOWNTIME      PIC 9(05) COMP  VALUE ZEROS.
018100     05  WKS-CANT-CON-COSTO         PIC 9(05) COMP  VALUE ZEROS.
018200     05  WKS-PLT-CANT-ACTIVOS-KPI   PIC 9(05) COMP  VALUE ZEROS.
018300     05  WKS-PLT-SUMA-COSTO         PIC S9(11)V99 COMP VALUE ZEROS.
018400     05  WKS-PLT-CANT-FALLAS-KPI    PIC 9(07) COMP  VALUE ZEROS.
018500     05  FILLER                     PIC X(02).
018600*----------------------------------------------------------------*
018700*    MAESTRO DE ACTIVOS EN MEMORIA - BUSQUEDA BINARIA (SEARCH     *
018800*    ALL) POR ASSET-ID; ACUMULADORES DE KPI POR ACTIVO EN LA      *
018900*    MISMA ENTRADA DE TABLA.                                      *
019000*----------------------------------------------------------------*
019100 01  WKS-TABLA-ACTIVOS.
019200     05  WKS-ACT-ENTRADA OCCURS 1 TO 2000 TIMES
019300                          DEPENDING ON WKS-CANT-ACTIVOS
019400                          ASCENDING KEY IS WKS-ACT-ID
019500                          INDEXED BY IX-ACT.
019600         10  WKS-ACT-ID              PIC 9(06).
019700         10  WKS-ACT-REGISTRO        PIC X(127).
019800         10  WKS-ACT-NUM-FALLAS-RES  PIC 9(04) COMP  VALUE ZEROS.
019900         10  WKS-ACT-NUM-INTERVALOS  PIC 9(04) COMP  VALUE ZEROS.
020000         10  WKS-ACT-SUMA-INTERV-H   PIC S9(09)V99 COMP VALUE ZEROS.
020100         10  WKS-ACT-TS-ANTERIOR     PIC X(14) VALUE SPACES.
020200         10  WKS-ACT-SUMA-DOWNTIME   PIC S9(07)V99 COMP VALUE ZEROS.
020300         10  WKS-ACT-CANT-DOWNTIME   PIC 9(04) COMP  VALUE ZEROS.
020400         10  WKS-ACT-CANT-FALLAS-TOT PIC 9(04) COMP  VALUE ZEROS.
020500         10  WKS-ACT-CANT-PREVENT    PIC 9(04) COMP  VALUE ZEROS.
020600         10  WKS-ACT-CANT-PREV-OK    PIC 9(04) COMP  VALUE ZEROS.
020700         10  WKS-ACT-SUMA-COSTO      PIC S9(11)V99 COMP VALUE ZEROS.
020800         10  WKS-ACT-PROX-MANT       PIC X(08) VALUE SPACES.
020900         10  FILLER                  PIC X(01).
021000 01  WKS-ACT-AUX.
021100     05  WKS-AAX-ID                  PIC 9(06).
021200     05  WKS-AAX-REGISTRO            PIC X(127).
021300     05  WKS-AAX-NUM-FALLAS-RES      PIC 9(04) COMP.
021400     05  WKS-AAX-NUM-INTERVALOS      PIC 9(04) COMP.
021500     05  WKS-AAX-SUMA-INTERV-H       PIC S9(09)V99 COMP.
021600     05  WKS-AAX-TS-ANTERIOR         PIC X(14).
021700     05  WKS-AAX-SUMA-DOWNTIME       PIC S9(07)V99 COMP.
021800     05  WKS-AAX-CANT-DOWNTIME       PIC 9(04) COMP.
021900     05  WKS-AAX-CANT-FALLAS-TOT     PIC 9(04) COMP.
022000     05  WKS-AAX-CANT-PREVENT        PIC 9(04) COMP.
022100     05  WKS-AAX-CANT-PREV-OK        PIC 9(04) COMP.
022200     05  WKS-AAX-SUMA-COSTO          PIC S9(11)V99 COMP.
022300     05  FILLER                      PIC X(01).
022400*----------------------------------------------------------------*
022500*    MAESTRO DE ORDENES DE TRABAJO EN MEMORIA - BUSQUEDA BINARIA  *
022600*    POR WO-ID (PARA EL PASE DE MATERIALES).                      *
022700*----------------------------------------------------------------*
022800 01  WKS-TABLA-ORDENES.
022900     05  WKS-ORD-ENTRADA OCCURS 1 TO 6000 TIMES
023000                          DEPENDING ON WKS-CANT-ORDENES
023100                          ASCENDING KEY IS WKS-ORD-ID
023200                          INDEXED BY IX-ORD.
023300         10  WKS-ORD-ID              PIC 9(06).
023400         10  WKS-ORD-ASSET-ID        PIC 9(06).
023500         10  WKS-ORD-REGISTRO        PIC X(190).
023600         10  FILLER                  PIC X(01).
023700*----------------------------------------------------------------*
023800*    FALLAS VALIDADAS, GUARDADAS EN EL ORDEN DE LECTURA; SE USAN  *
023900*    PARA EL REPORTE ESTADISTICO Y COMO ENTRADA DEL SORT PARA EL  *
024000*    CALCULO DE MTBF/MTTR POR ACTIVO.                             *
024100*----------------------------------------------------------------*
024200 01  WKS-TABLA-FALLAS.
024300     05  WKS-FAL-ENTRADA OCCURS 1 TO 6000 TIMES
024400                          DEPENDING ON WKS-CANT-FALLAS
024500                          INDEXED BY IX-FAL.
024600         10  WKS-FAL-REGISTRO        PIC X(203).
024700         10  FILLER                  PIC X(01).
024800*----------------------------------------------------------------*
024900*    TABLAS DE ACUMULACION PARA EL TOP-5 DE CAUSAS RAIZ Y DE      *
025000*    ESTADOS DEL REPORTE ESTADISTICO.                             *
025100*----------------------------------------------------------------*
025200 01  WKS-TABLA-CAUSAS.
025300     05  WKS-CAU-ENTRADA OCCURS 1 TO 200 TIMES
025400                          DEPENDING ON WKS-CANT-CAUSAS
025500                          INDEXED BY IX-CAU.
025600         10  WKS-CAU-NOMBRE          PIC X(20).
025700         10  WKS-CAU-CANTIDAD        PIC 9(05) COMP  VALUE ZEROS.
025800         10  FILLER                  PIC X(01).
025900 01  WKS-CAU-AUX.
026000     05  WKS-CAX-NOMBRE               PIC X(20).
026100     05  WKS-CAX-CANTIDAD             PIC 9(05) COMP.
026200     05  FILLER                       PIC X(01).
026300 01  WKS-TABLA-ESTADOS.
026400     05  WKS-EDO-ENTRADA OCCURS 1 TO 10 TIMES
026500                          DEPENDING ON WKS-CANT-ESTADOS
026600                          INDEXED BY IX-EDO.
026700         10  WKS-EDO-NOMBRE          PIC X(12).
026800         10  WKS-EDO-CANTIDAD        PIC 9(05) COMP  VALUE ZEROS.
026900         10  FILLER                  PIC X(01).
027000 01  WKS-EDO-AUX.
027100     05  WKS-EAX-NOMBRE               PIC X(12).
027200     05  WKS-EAX-CANTIDAD             PIC 9(05) COMP.
027300     05  FILLER                       PIC X(01).
027400 01  WKS-CAUSA-EFECTIVA              PIC X(20) VALUE SPACES.
027500*----------------------------------------------------------------*
027600*    ACUMULADORES DEL REPORTE ESTADISTICO (VENTANA DE FECHAS)     *
027700*----------------------------------------------------------------*
027800 01  WKS-ACUM-ESTADISTICO.
027900     05  WKS-EST-SUMA-DOWNTIME      PIC S9(09)V99 COMP VALUE ZEROS.
028000     05  WKS-EST-SUMA-COSTO         PIC S9(11)V99 COMP VALUE ZEROS.
028100     05  WKS-EST-PROM-DOWNTIME      PIC S9(07)V99 COMP VALUE ZEROS.
028200     05  FILLER                     PIC X(01).
028300*----------------------------------------------------------------*
028400*    AREAS DE TRABAJO PARA LAS RUTINAS DE CICLO DE VIDA           *
028500*----------------------------------------------------------------*
028600 01  WKS-HORAS-GRACIA               PIC 9(07)V99   VALUE 24.
028700*----------------------------------------------------------------*
028800*    AREAS DE ENLACE PARA LAS SUBRUTINAS DE CICLO DE VIDA Y DE    *
028900*    CALCULO DE FECHA-HORA (WORKING-STORAGE DEL PROGRAMA          *
029000*    LLAMADOR, SEGUN CONVENCION DE LA APLICACION)                 *
029100*----------------------------------------------------------------*
029200 01  WKS-MN10-FUNCION               PIC X(10).
029300     88  WKS-MN10-FUN-ACT-ESTADO              VALUE "ACT-ESTADO".
029400     88  WKS-MN10-FUN-ASIG-TECNI              VALUE "ASIG-TECNI".
029500     88  WKS-MN10-FUN-REG-ACCION              VALUE "REG-ACCION".
029600 01  WKS-MN10-FECHA-CORRIDA         PIC X(14).
029700 01  WKS-MN10-NUEVO-ESTADO          PIC X(12).
029800 01  WKS-MN10-TECNICO               PIC X(20).
029900 01  WKS-MN10-TEXTO-ACCION          PIC X(34).
030000 01  WKS-MN10-RETORNO               PIC 9(02).
030100     88  WKS-MN10-OK                          VALUE 0.
030200     88  WKS-MN10-FECHA-CORRIDA-DUDOSA        VALUE 1.
030300     88  WKS-MN10-FUNCION-INVALIDA            VALUE 2.
030400 01  WKS-MN20-FUNCION               PIC X(10).
030500     88  WKS-MN20-FUN-INICIAR                 VALUE "INICIAR   ".
030600     88  WKS-MN20-FUN-PAUSAR                  VALUE "PAUSAR    ".
030700     88  WKS-MN20-FUN-REANUDAR                VALUE "REANUDAR  ".
030800     88  WKS-MN20-FUN-COMPLETAR               VALUE "COMPLETAR ".
030900     88  WKS-MN20-FUN-AGREG-MAT               VALUE "AGREG-MAT ".
031000 01  WKS-MN20-FECHA-CORRIDA         PIC X(14).
031100 01  WKS-MN20-OBSERVACION           PIC X(40).
031200 01  WKS-MN20-CANTIDAD-MATERIAL     PIC 9(05)V99.
031300 01  WKS-MN20-COSTO-UNIT-MATERIAL   PIC 9(07)V99.
031400 01  WKS-MN20-HORAS-REALES          PIC 9(05)V99.
031500 01  WKS-MN20-COSTO-REAL            PIC 9(07)V99.
031600 01  WKS-MN20-RETORNO               PIC 9(02).
031700     88  WKS-MN20-OK                          VALUE 0.
031800     88  WKS-MN20-FECHA-CORRIDA-DUDOSA        VALUE 1.
031900     88  WKS-MN20-FUNCION-INVALIDA            VALUE 2.
032000 01  WKS-MN30-FUNCION               PIC X(10).
032100     88  WKS-MN30-FUN-ACT-ESTADO              VALUE "ACT-ESTADO".
032200     88  WKS-MN30-FUN-PROG-MANT               VALUE "PROG-MANT ".
032300 01  WKS-MN30-NUEVO-ESTADO          PIC X(12).
032400 01  WKS-MN30-FECHA-A-PROGRAMAR     PIC X(08).
032500 01  WKS-MN30-RETORNO               PIC 9(02).
032600     88  WKS-MN30-OK                          VALUE 0.
032700     88  WKS-MN30-FUNCION-INVALIDA            VALUE 2.
032800 01  WKS-MN49-MARCA-INICIAL         PIC X(14).
032900 01  WKS-MN49-MARCA-FINAL           PIC X(14).
033000 01  WKS-MN49-HORAS-DIFERENCIA      PIC 9(07)V99.
033100 01  WKS-MN49-RETORNO               PIC 9(02).
033200     88  WKS-MN49-OK                          VALUE 0.
033300     88  WKS-MN49-MARCA-EN-BLANCO             VALUE 1.
033400*----------------------------------------------------------------*
033500*    REGISTROS DE TRABAJO (COPIAS DE LOS LAYOUTS DE ARCHIVO)      *
033600*----------------------------------------------------------------*
033700 COPY MNTASSET.
033800 COPY MNTFALLA.
033900 COPY MNTORDEN.
034000 COPY MNTMATRL.
034100 COPY MNTKPI.
034200*----------------------------------------------------------------*
034300*    LINEA DE IMPRESION DEL REPORTE, CON TRES VISTAS ALTERNAS     *
034400*    SEGUN LA SECCION DEL REPORTE QUE SE ESTE ESCRIBIENDO.        *
034500*----------------------------------------------------------------*
034600 01  WKS-LINEA-REPORTE               PIC X(132) VALUE SPACES.
034700 01  WKS-LINEA-CONTROL REDEFINES WKS-LINEA-REPORTE.
034800     05  WKS-LCT-ARCHIVO             PIC X(20).
034900     05  FILLER                      PIC X(02).
035000     05  WKS-LCT-LEIDOS              PIC ZZZ,ZZ9.
035100     05  FILLER                      PIC X(02).
035200     05  WKS-LCT-CARGADOS            PIC ZZZ,ZZ9.
035300     05  FILLER                      PIC X(02).
035400     05  WKS-LCT-RECHAZADOS          PIC ZZZ,ZZ9.
035500     05  FILLER                      PIC X(85).
035600 01  WKS-LINEA-KPI REDEFINES WKS-LINEA-REPORTE.
035700     05  WKS-LK-ASSET-ID             PIC ZZZZZ9.
035800     05  FILLER                      PIC X(02).
035900     05  WKS-LK-NOMBRE               PIC X(30).
036000     05  FILLER                      PIC X(02).
036100     05  WKS-LK-MTBF                 PIC ZZZ,ZZ9.99.
036200     05  FILLER                      PIC X(02).
036300     05  WKS-LK-MTTR                 PIC ZZ,ZZ9.99.
036400     05  FILLER                      PIC X(02).
036500     05  WKS-LK-AVAIL                PIC ZZ9.99.
036600     05  FILLER                      PIC X(02).
036700     05  WKS-LK-NUMFALLAS            PIC ZZZ9.
036800     05  FILLER                      PIC X(02).
036900     05  WKS-LK-PREVCOMPL            PIC ZZ9.99.
037000     05  FILLER                      PIC X(02).
037100     05  WKS-LK-COSTO                PIC ZZZ,ZZZ,ZZ9.99.
037200     05  FILLER                      PIC X(28).
037300 01  WKS-LINEA-CAUSA REDEFINES WKS-LINEA-REPORTE.
037400     05  WKS-LCA-ETIQUETA            PIC X(22).
037500     05  FILLER                      PIC X(02).
037600     05  WKS-LCA-CANTIDAD            PIC ZZZ,ZZ9.
037700     05  FILLER                      PIC X(102).
037800 01  WKS-LINEA-TOTALES REDEFINES WKS-LINEA-REPORTE.
037900     05  WKS-LTO-ETIQUETA            PIC X(34).
038000     05  FILLER                      PIC X(02).
038100     05  WKS-LTO-VALOR               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
038200     05  FILLER                      PIC X(79).
038300 01  WKS-LINEA-VENTANA REDEFINES WKS-LINEA-REPORTE.
038400     05  WKS-LVT-ETIQUETA            PIC X(20).
038500     05  WKS-LVT-DESDE               PIC X(14).
038600     05  FILLER                      PIC X(02).
038700     05  WKS-LVT-HASTA               PIC X(14).
038800     05  FILLER                      PIC X(82).
038900*----------------------------------------------------------------*
039000*                S E C C I O N   P R I N C I P A L                *
039100*----------------------------------------------------------------*
039200 PROCEDURE DIVISION.
039300 000-PRINCIPAL SECTION.
039400     PERFORM 100-APERTURA-ARCHIVOS
039500     PERFORM 200-CARGA-ACTIVOS
039600     PERFORM 210-CARGA-FALLAS
039700     PERFORM 220-CARGA-ORDENES
039800     PERFORM 240-CARGA-MATERIALES
039900     PERFORM 260-IMPRIMIR-REPORTE-CONTROL
040000     PERFORM 300-ACTUALIZA-FALLAS
040100     PERFORM 310-ACTUALIZA-ORDENES
040200     PERFORM 320-ACTUALIZA-ACTIVOS
040300     PERFORM 400-CALCULO-KPI
040400     PERFORM 500-REPORTE-ESTADISTICO
040500     PERFORM 600-ESTADISTICAS-PLANTA
040600     PERFORM 999-CIERRA-ARCHIVOS
040700     STOP RUN.
040800 000-PRINCIPAL-E.  EXIT.
040900*----------------------------------------------------------------*
041000*    100 - APERTURA-ARCHIVOS                                      *
041100*    LEE LA TARJETA DE PARAMETROS DE CORRIDA (FECHA DE CORRIDA Y  *
041200*    VENTANA DEL REPORTE ESTADISTICO) Y ABRE TODOS LOS ARCHIVOS.  *
041300*    UN ARCHIVO DE ENTRADA AUSENTE (FS = 35) SE INFORMA COMO      *
041400*    ADVERTENCIA, NO COMO ERROR FATAL.                             *
041500*----------------------------------------------------------------*
041600 100-APERTURA-ARCHIVOS SECTION.
041700     ACCEPT WKS-PARM-CORRIDA FROM SYSIN
041800     OPEN INPUT ASSETS-IN
041900     IF FS-ACTIVOS = "35"
042000        SET WKS-SW-ACTIVOS-PRESENTE TO "N"
042100        DISPLAY "MNT31000-ADVERTENCIA: ASSETS-IN NO ENCONTRADO"
042200     ELSE
042300        IF FS-ACTIVOS NOT = "00"
042400           PERFORM 900-ERROR-ARCHIVO
042500        END-IF
042600     END-IF
042700     OPEN INPUT FAILURES-IN
042800     IF FS-FALLAS = "35"
042900        SET WKS-SW-FALLAS-PRESENTE TO "N"
043000        DISPLAY "MNT31000-ADVERTENCIA: FAILURES-IN NO ENCONTRADO"
043100     ELSE
043200        IF FS-FALLAS NOT = "00"
043300           PERFORM 900-ERROR-ARCHIVO
043400        END-IF
043500     END-IF
043600     OPEN INPUT WORKORD-IN
043700     IF FS-ORDENES = "35"
043800        SET WKS-SW-ORDENES-PRESENTE TO "N"
043900        DISPLAY "MNT31000-ADVERTENCIA: WORKORD-IN NO ENCONTRADO"
044000     ELSE
044100        IF FS-ORDENES NOT = "00"
044200           PERFORM 900-ERROR-ARCHIVO
044300        END-IF
044400     END-IF
044500     OPEN INPUT MATERIAL-IN
044600     IF FS-MATERIAL = "35"
044700        SET WKS-SW-MATERIAL-PRESENTE TO "N"
044800        DISPLAY "MNT31000-ADVERTENCIA: MATERIAL-IN NO ENCONTRADO"
044900     ELSE
045000        IF FS-MATERIAL NOT = "00"
045100           PERFORM 900-ERROR-ARCHIVO
045200        END-IF
045300     END-IF
045400     OPEN OUTPUT KPI-OUT
045500     IF FS-KPI NOT = "00"
045600        PERFORM 900-ERROR-ARCHIVO
045700     END-IF
045800     OPEN OUTPUT REPORT-OUT
045900     IF FS-REPORTE NOT = "00"
046000        PERFORM 900-ERROR-ARCHIVO
046100     END-IF.
046200 100-APERTURA-ARCHIVOS-E.  EXIT.
046300*----------------------------------------------------------------*
046400*    200 - CARGA-ACTIVOS                                          *
046500*    LEE EL MAESTRO DE ACTIVOS Y LO CARGA A LA TABLA EN MEMORIA,  *
046600*    APLICANDO LOS VALORES POR DEFECTO DE LA VALIDACION.  SE      *
046700*    ASUME EL ARCHIVO EN ORDEN ASCENDENTE DE ASSET-ID, REQUISITO  *
046800*    DE LA BUSQUEDA BINARIA (SEARCH ALL) USADA MAS ADELANTE.      *
046900*----------------------------------------------------------------*
047000 200-CARGA-ACTIVOS SECTION.
047100     IF NOT WKS-ACTIVOS-PRESENTE
047200        GO TO 200-CARGA-ACTIVOS-E
047300     END-IF
047400     PERFORM 205-LEER-UN-ACTIVO
047500        UNTIL WKS-ACTIVOS-EOF.
047600 200-CARGA-ACTIVOS-E.  EXIT.
047700 205-LEER-UN-ACTIVO SECTION.
047800     READ ASSETS-IN INTO MNA-REG-ACTIVO
047900         AT END
048000            SET WKS-ACTIVOS-EOF TO TRUE
048100         NOT AT END
048200            ADD 1 TO WKS-CANT-ACTIVOS-LEIDOS
048300            PERFORM 207-VALIDAR-ACTIVO
048400            IF WKS-ACTIVO-VALIDO
048500               PERFORM 208-AGREGAR-ACTIVO-TABLA
048600               ADD 1 TO WKS-CANT-ACTIVOS-OK
048700            ELSE
048800               ADD 1 TO WKS-CANT-ACTIVOS-RECH
048900            END-IF
049000     END-READ.
049100 205-LEER-UN-ACTIVO-E.  EXIT.
049200*----------------------------------------------------------------*
049300*    207 - VALIDAR-ACTIVO                                         *
049400*    RECHAZA REGISTROS SIN NOMBRE O SIN CRITICIDAD; APLICA         *
049500*    DEFECTOS DE ESTADO (BLANCO = ACTIVO) Y DE HORAS DE OPERACION *
049600*    (NO NUMERICO = CERO).                                        *
049700*----------------------------------------------------------------*
049800 207-VALIDAR-ACTIVO SECTION.
049900     SET WKS-ACTIVO-VALIDO TO TRUE
050000     IF MNA-ASSET-NAME = SPACES OR MNA-CRITICALITY = SPACES
050100        SET WKS-SW-ACTIVO-VALIDO TO "N"
050200     END-IF
050300     IF MNA-STATUS = SPACES
050400        MOVE "ACTIVO      " TO MNA-STATUS
050500     END-IF
050600     IF MNA-OPERATING-HOURS NOT NUMERIC
050700        MOVE ZEROS TO MNA-OPERATING-HOURS
050800     END-IF.
050900 207-VALIDAR-ACTIVO-E.  EXIT.
051000 208-AGREGAR-ACTIVO-TABLA SECTION.
051100     ADD 1 TO WKS-CANT-ACTIVOS
051200     SET IX-ACT TO WKS-CANT-ACTIVOS
051300     MOVE MNA-ASSET-ID   TO WKS-ACT-ID(IX-ACT)
051400     MOVE MNA-REG-ACTIVO TO WKS-ACT-REGISTRO(IX-ACT).
051500 208-AGREGAR-ACTIVO-TABLA-E.  EXIT.
051600*----------------------------------------------------------------*
051700*    210 - CARGA-FALLAS                                           *
051800*    LEE EL ARCHIVO DE FALLAS Y LO CARGA A LA TABLA EN MEMORIA EN *
051900*    EL ORDEN DE LECTURA, APLICANDO LOS VALORES POR DEFECTO DE LA *
052000*    VALIDACION.                                                  *
052100*----------------------------------------------------------------*
052200 210-CARGA-FALLAS SECTION.
052300     IF NOT WKS-FALLAS-PRESENTE
052400        GO TO 210-CARGA-FALLAS-E
052500     END-IF
052600     PERFORM 212-LEER-UNA-FALLA
052700        UNTIL WKS-FALLAS-EOF.
052800 210-CARGA-FALLAS-E.  EXIT.
052900 212-LEER-UNA-FALLA SECTION.
053000     READ FAILURES-IN INTO MNF-REG-FALLA
053100         AT END
053200            SET WKS-FALLAS-EOF TO TRUE
053300         NOT AT END
053400            ADD 1 TO WKS-CANT-FALLAS-LEIDAS
053500            PERFORM 214-VALIDAR-FALLA
053600            IF WKS-FALLA-VALIDA
053700               PERFORM 216-AGREGAR-FALLA-TABLA
053800               ADD 1 TO WKS-CANT-FALLAS-OK
053900            ELSE
054000               ADD 1 TO WKS-CANT-FALLAS-RECH
054100            END-IF
054200     END-READ.
054300 212-LEER-UNA-FALLA-E.  EXIT.
054400*----------------------------------------------------------------*
054500*    214 - VALIDAR-FALLA                                          *
054600*    RECHAZA REGISTROS SIN DESCRIPCION O CUYO ACTIVO NO EXISTE EN *
054700*    EL MAESTRO YA CARGADO (SEARCH ALL); FIJA PRIORIDAD 3 SI      *
054800*    VIENE FUERA DE RANGO O EN CERO, ESTADO REPORTADA SI VIENE EN *
054900*    BLANCO, Y REPORTADO-POR SISTEMA SI VIENE EN BLANCO.          *
055000*----------------------------------------------------------------*
055100 214-VALIDAR-FALLA SECTION.
055200     SET WKS-FALLA-VALIDA TO TRUE
055300     IF MNF-FAIL-ASSET-ID = ZEROS OR MNF-FAIL-DESC = SPACES
055400        SET WKS-SW-FALLA-VALIDA TO "N"
055500     END-IF
055600     IF WKS-FALLA-VALIDA
055700        PERFORM 215-VERIFICAR-ACTIVO-FALLA
055800     END-IF
055900     IF MNF-FAIL-PRIORITY = ZEROS OR MNF-FAIL-PRIORITY > 5
056000        MOVE 3 TO MNF-FAIL-PRIORITY
056100     END-IF
056200     IF MNF-FAIL-STATUS = SPACES
056300        MOVE "REPORTADA   " TO MNF-FAIL-STATUS
056400     END-IF
056500     IF MNF-FAIL-REPORTED-BY = SPACES
056600        MOVE "SISTEMA" TO MNF-FAIL-REPORTED-BY
056700     END-IF.
056800 214-VALIDAR-FALLA-E.  EXIT.
056900*----------------------------------------------------------------*
057000*    215 - VERIFICAR-ACTIVO-FALLA                                  *
057100*    CONFIRMA QUE FAIL-ASSET-ID EXISTA EN EL MAESTRO DE ACTIVOS,   *
057200*    YA CARGADO EN MEMORIA EN ORDEN ASCENDENTE (SEARCH ALL).       *
057300*----------------------------------------------------------------*
057400 215-VERIFICAR-ACTIVO-FALLA SECTION.
057500     IF WKS-CANT-ACTIVOS = ZEROS
057600        SET WKS-SW-FALLA-VALIDA TO "N"
057700        GO TO 215-VERIFICAR-ACTIVO-FALLA-E
057800     END-IF
057900     SET IX-ACT TO 1
058000     SEARCH ALL WKS-ACT-ENTRADA
058100         AT END
058200            SET WKS-SW-FALLA-VALIDA TO "N"
058300         WHEN WKS-ACT-ID(IX-ACT) = MNF-FAIL-ASSET-ID
058400            CONTINUE
058500     END-SEARCH.
058600 215-VERIFICAR-ACTIVO-FALLA-E.  EXIT.
058700 216-AGREGAR-FALLA-TABLA SECTION.
058800     ADD 1 TO WKS-CANT-FALLAS
058900     SET IX-FAL TO WKS-CANT-FALLAS
059000     MOVE MNF-REG-FALLA TO WKS-FAL-REGISTRO(IX-FAL).
059100 216-AGREGAR-FALLA-TABLA-E.  EXIT.
059200*----------------------------------------------------------------*
059300*    220 - CARGA-ORDENES                                          *
059400*    LEE EL ARCHIVO DE ORDENES DE TRABAJO Y LO CARGA A LA TABLA   *
059500*    EN MEMORIA, APLICANDO LOS VALORES POR DEFECTO DE LA          *
059600*    VALIDACION.  ACUMULA DE UNA VEZ EL CONTEO DE ORDENES         *
059700*    PREVENTIVAS Y SU CUMPLIMIENTO A TIEMPO POR ACTIVO, YA QUE EL *
059800*    MAESTRO DE ACTIVOS YA ESTA CARGADO EN ESTE PUNTO.            *
059900*----------------------------------------------------------------*
060000 220-CARGA-ORDENES SECTION.
060100     IF NOT WKS-ORDENES-PRESENTE
060200        GO TO 220-CARGA-ORDENES-E
060300     END-IF
060400     PERFORM 222-LEER-UNA-ORDEN
060500        UNTIL WKS-ORDENES-EOF.
060600 220-CARGA-ORDENES-E.  EXIT.
060700 222-LEER-UNA-ORDEN SECTION.
060800     READ WORKORD-IN INTO MNO-REG-ORDEN
060900         AT END
061000            SET WKS-ORDENES-EOF TO TRUE
061100         NOT AT END
061200            ADD 1 TO WKS-CANT-ORDENES-LEIDAS
061300            PERFORM 224-VALIDAR-ORDEN
061400            IF WKS-ORDEN-VALIDA
061500               PERFORM 226-AGREGAR-ORDEN-TABLA
061600               ADD 1 TO WKS-CANT-ORDENES-OK
061700            ELSE
061800               ADD 1 TO WKS-CANT-ORDENES-RECH
061900            END-IF
062000     END-READ.
062100 222-LEER-UNA-ORDEN-E.  EXIT.
062200*----------------------------------------------------------------*
062300*    224 - VALIDAR-ORDEN                                          *
062400*    RECHAZA REGISTROS CUYO TIPO O ESTADO NO ESTEN EN LA LISTA DE *
062500*    VALORES VALIDOS DEL COPY, O CUYO ACTIVO NO EXISTA EN EL      *
062600*    MAESTRO YA CARGADO (SEARCH ALL); FIJA PRIORIDAD 3 CUANDO     *
062700*    VIENE EN CERO, Y 1.00 HORA ESTIMADA CUANDO LA ORDEN VIENE    *
062800*    SIN HORAS ESTIMADAS.                                        *
062900*----------------------------------------------------------------*
063000 224-VALIDAR-ORDEN SECTION.
063100     SET WKS-ORDEN-VALIDA TO TRUE
063200     IF NOT MNO-TIPO-VALIDO OR NOT MNO-EST-VALIDO
063300        SET WKS-SW-ORDEN-VALIDA TO "N"
063400     END-IF
063500     IF WKS-ORDEN-VALIDA
063600        PERFORM 225-VERIFICAR-ACTIVO-ORDEN
063700     END-IF
063800     IF MNO-WO-PRIORITY = ZEROS
063900        MOVE 3 TO MNO-WO-PRIORITY
064000     END-IF
064100     IF MNO-WO-EST-HOURS = ZEROS
064200        MOVE 1.00 TO MNO-WO-EST-HOURS
064300     END-IF.
064400 224-VALIDAR-ORDEN-E.  EXIT.
064500*----------------------------------------------------------------*
064600*    225 - VERIFICAR-ACTIVO-ORDEN                                  *
064700*    CONFIRMA QUE WO-ASSET-ID EXISTA EN EL MAESTRO DE ACTIVOS, YA  *
064800*    CARGADO EN MEMORIA EN ORDEN ASCENDENTE (SEARCH ALL).          *
064900*----------------------------------------------------------------*
065000 225-VERIFICAR-ACTIVO-ORDEN SECTION.
065100     IF WKS-CANT-ACTIVOS = ZEROS
065200        SET WKS-SW-ORDEN-VALIDA TO "N"
065300        GO TO 225-VERIFICAR-ACTIVO-ORDEN-E
065400     END-IF
065500     SET IX-ACT TO 1
065600     SEARCH ALL WKS-ACT-ENTRADA
065700         AT END
065800            SET WKS-SW-ORDEN-VALIDA TO "N"
065900         WHEN WKS-ACT-ID(IX-ACT) = MNO-WO-ASSET-ID
066000            CONTINUE
066100     END-SEARCH.
066200 225-VERIFICAR-ACTIVO-ORDEN-E.  EXIT.
066300 226-AGREGAR-ORDEN-TABLA SECTION.
066400     ADD 1 TO WKS-CANT-ORDENES
066500     SET IX-ORD TO WKS-CANT-ORDENES
066600     MOVE MNO-WO-ID       TO WKS-ORD-ID(IX-ORD)
066700     MOVE MNO-WO-ASSET-ID TO WKS-ORD-ASSET-ID(IX-ORD)
066800     MOVE MNO-REG-ORDEN   TO WKS-ORD-REGISTRO(IX-ORD)
066900     PERFORM 228-ACUMULAR-ORDEN-EN-ACTIVO.
067000 226-AGREGAR-ORDEN-TABLA-E.  EXIT.
067100*----------------------------------------------------------------*
067200*    228 - ACUMULAR-ORDEN-EN-ACTIVO                                *
067300*    UBICA EL ACTIVO DUENO DE LA ORDEN Y LE ACUMULA EL COSTO REAL *
067400*    (WO-ACT-COST) PARA EL COSTO TOTAL DE MANTENIMIENTO DEL KPI,  *
067500*    Y, SI ES PREVENTIVA, EL CONTEO DE PREVENTIVAS, SU CUMPLI-    *
067600*    MIENTO A TIEMPO, Y LA FECHA PROGRAMADA MAS CERCANA ENTRE LAS *
067700*    PENDIENTES/PROGRAMADAS (VER 232).                            *
067800*----------------------------------------------------------------*
067900 228-ACUMULAR-ORDEN-EN-ACTIVO SECTION.
068000     SET WKS-SW-ACTIVO-ENCONTRADO TO "N"
068100     IF WKS-CANT-ACTIVOS > ZEROS
068200        SET IX-ACT TO 1
068300        SEARCH ALL WKS-ACT-ENTRADA
068400            AT END
068500               CONTINUE
068600            WHEN WKS-ACT-ID(IX-ACT) = MNO-WO-ASSET-ID
068700               SET WKS-SW-ACTIVO-ENCONTRADO TO "S"
068800        END-SEARCH
068900     END-IF
069000     IF NOT WKS-ACTIVO-ENCONTRADO
069100        GO TO 228-ACUMULAR-ORDEN-EN-ACTIVO-E
069200     END-IF
069300     IF MNO-WO-ACT-COST > ZEROS
069400        ADD MNO-WO-ACT-COST TO WKS-ACT-SUMA-COSTO(IX-ACT)
069500     END-IF
069600     IF NOT MNO-TIPO-PREVENTIVO
069700        GO TO 228-ACUMULAR-ORDEN-EN-ACTIVO-E
069800     END-IF
069900     ADD 1 TO WKS-ACT-CANT-PREVENT(IX-ACT)
070000     IF MNO-EST-COMPLETADA
070100        AND MNO-WO-END-TS NOT = SPACES
070200        AND MNO-WO-SCHED-TS NOT = SPACES
070300        PERFORM 230-VERIFICAR-A-TIEMPO
070400     END-IF
070500     IF (MNO-EST-PENDIENTE OR MNO-EST-PROGRAMADA)
070600        AND MNO-WO-SCHED-TS NOT = SPACES
070700        PERFORM 232-ACTUALIZAR-PROX-MANT
070800     END-IF.
070900 228-ACUMULAR-ORDEN-EN-ACTIVO-E.  EXIT.
071000*----------------------------------------------------------------*
071100*    230 - VERIFICAR-A-TIEMPO                                     *
071200*    UNA PREVENTIVA ES A TIEMPO SI SU CIERRE (WO-END-TS) NO       *
071300*    EXCEDE LA FECHA PROGRAMADA (WO-SCHED-TS) EN MAS DE 24 HORAS. *
071400*    SE REUTILIZA MNT49000 PARA LA DIFERENCIA, YA QUE ESTA CLAMPA *
071500*    A CERO CUANDO EL CIERRE ES ANTERIOR A LA FECHA PROGRAMADA.   *
071600*----------------------------------------------------------------*
071700 230-VERIFICAR-A-TIEMPO SECTION.
071800     MOVE MNO-WO-SCHED-TS TO WKS-MN49-MARCA-INICIAL
071900     MOVE MNO-WO-END-TS   TO WKS-MN49-MARCA-FINAL
072000     CALL "MNT49000" USING WKS-MN49-MARCA-INICIAL
072100                            WKS-MN49-MARCA-FINAL
072200                            WKS-MN49-HORAS-DIFERENCIA
072300                            WKS-MN49-RETORNO
072400     IF WKS-MN49-HORAS-DIFERENCIA <= WKS-HORAS-GRACIA
072500        ADD 1 TO WKS-ACT-CANT-PREV-OK(IX-ACT)
072600     END-IF.
072700 230-VERIFICAR-A-TIEMPO-E.  EXIT.
072800*----------------------------------------------------------------*
072900*    232 - ACTUALIZAR-PROX-MANT                                    *
073000*    CONSERVA EN LA TABLA DE ACTIVOS LA FECHA PROGRAMADA MAS        *
073100*    CERCANA ENTRE LAS ORDENES PREVENTIVAS PENDIENTES O            *
073200*    PROGRAMADAS DEL ACTIVO; ESTA ES LA FECHA QUE 325 ENVIARA A    *
073300*    MNT41030 (FUNCION PROG-MANT) PARA ACTUALIZAR EL PROXIMO       *
073400*    MANTENIMIENTO CUANDO EL MAESTRO LO TRAE EN BLANCO.            *
073500*----------------------------------------------------------------*
073600 232-ACTUALIZAR-PROX-MANT SECTION.
073700     IF WKS-ACT-PROX-MANT(IX-ACT) = SPACES
073800        OR MNO-WO-SCHED-TS(1:8) < WKS-ACT-PROX-MANT(IX-ACT)
073900        MOVE MNO-WO-SCHED-TS(1:8) TO WKS-ACT-PROX-MANT(IX-ACT)
074000     END-IF.
074100 232-ACTUALIZAR-PROX-MANT-E.  EXIT.
074200*----------------------------------------------------------------*
074300*    240 - CARGA-MATERIALES                                       *
074400*    LEE EL ARCHIVO DE MATERIALES Y APLICA CADA RENGLON A SU      *
074500*    ORDEN DE TRABAJO DUENA MEDIANTE MNT41020 (FUNCION AGREG-MAT),*
074600*    QUE ACUMULA EL COSTO ESTIMADO DE LA ORDEN.  NO SE MANTIENE   *
074700*    UNA TABLA SEPARADA DE MATERIALES PUES NINGUN REPORTE LOS     *
074800*    DETALLA POR SEPARADO.                                        *
074900*----------------------------------------------------------------*
075000 240-CARGA-MATERIALES SECTION.
075100     IF NOT WKS-MATERIAL-PRESENTE
075200        GO TO 240-CARGA-MATERIALES-E
075300     END-IF
075400     PERFORM 242-LEER-UN-MATERIAL
075500        UNTIL WKS-MATERIAL-EOF.
075600 240-CARGA-MATERIALES-E.  EXIT.
075700 242-LEER-UN-MATERIAL SECTION.
075800     READ MATERIAL-IN INTO MNM-REG-MATERIAL
075900         AT END
076000            SET WKS-MATERIAL-EOF TO TRUE
076100         NOT AT END
076200            ADD 1 TO WKS-CANT-MATERIAL-LEIDOS
076300            PERFORM 244-APLICAR-MATERIAL-A-ORDEN
076400     END-READ.
076500 242-LEER-UN-MATERIAL-E.  EXIT.
076600 244-APLICAR-MATERIAL-A-ORDEN SECTION.
076700     SET WKS-SW-ORDEN-ENCONTRADA TO "N"
076800     IF WKS-CANT-ORDENES > ZEROS
076900        SET IX-ORD TO 1
077000        SEARCH ALL WKS-ORD-ENTRADA
077100            AT END
077200               CONTINUE
077300            WHEN WKS-ORD-ID(IX-ORD) = MNM-MAT-WO-ID
077400               SET WKS-SW-ORDEN-ENCONTRADA TO "S"
077500        END-SEARCH
077600     END-IF
077700     IF WKS-ORDEN-ENCONTRADA
077800        MOVE WKS-ORD-REGISTRO(IX-ORD) TO MNO-REG-ORDEN
077900        SET WKS-MN20-FUN-AGREG-MAT TO TRUE
078000        MOVE WKS-PARM-FECHA-CORRIDA  TO WKS-MN20-FECHA-CORRIDA
078100        MOVE SPACES                  TO WKS-MN20-OBSERVACION
078200        MOVE MNM-MAT-QTY             TO WKS-MN20-CANTIDAD-MATERIAL
078300        MOVE MNM-MAT-UNIT-COST       TO WKS-MN20-COSTO-UNIT-MATERIAL
078400        MOVE ZEROS                   TO WKS-MN20-HORAS-REALES
078500        MOVE ZEROS                   TO WKS-MN20-COSTO-REAL
078600        CALL "MNT41020" USING WKS-MN20-FUNCION
078700                               WKS-MN20-FECHA-CORRIDA
078800                               WKS-MN20-OBSERVACION
078900                               WKS-MN20-CANTIDAD-MATERIAL
079000                               WKS-MN20-COSTO-UNIT-MATERIAL
079100                               WKS-MN20-HORAS-REALES
079200                               WKS-MN20-COSTO-REAL
079300                               MNO-REG-ORDEN
079400                               WKS-MN20-RETORNO
079500        MOVE MNO-REG-ORDEN TO WKS-ORD-REGISTRO(IX-ORD)
079600     END-IF.
079700 244-APLICAR-MATERIAL-A-ORDEN-E.  EXIT.
079800*----------------------------------------------------------------*
079900*    260 - IMPRIMIR-REPORTE-CONTROL                                *
080000*    ENCABEZA EL REPORTE Y PUBLICA LOS CONTADORES DE CARGA DE     *
080100*    CADA ARCHIVO DE ENTRADA (LEIDOS / CARGADOS / RECHAZADOS).    *
080200*----------------------------------------------------------------*
080300 260-IMPRIMIR-REPORTE-CONTROL SECTION.
080400     MOVE SPACES TO WKS-LINEA-REPORTE
080500     MOVE "REPORTE DE CONTROL DE CARGA" TO WKS-LCT-ARCHIVO
080600     PERFORM 700-ESCRIBIR-LINEA-REPORTE
080700     MOVE SPACES TO WKS-LINEA-REPORTE
080800     PERFORM 700-ESCRIBIR-LINEA-REPORTE
080900     MOVE SPACES TO WKS-LINEA-CONTROL
081000     MOVE "ACTIVOS"              TO WKS-LCT-ARCHIVO
081100     MOVE WKS-CANT-ACTIVOS-LEIDOS TO WKS-LCT-LEIDOS
081200     MOVE WKS-CANT-ACTIVOS-OK     TO WKS-LCT-CARGADOS
081300     MOVE WKS-CANT-ACTIVOS-RECH   TO WKS-LCT-RECHAZADOS
081400     PERFORM 700-ESCRIBIR-LINEA-REPORTE
081500     MOVE SPACES TO WKS-LINEA-CONTROL
081600     MOVE "FALLAS"               TO WKS-LCT-ARCHIVO
081700     MOVE WKS-CANT-FALLAS-LEIDAS  TO WKS-LCT-LEIDOS
081800     MOVE WKS-CANT-FALLAS-OK      TO WKS-LCT-CARGADOS
081900     MOVE WKS-CANT-FALLAS-RECH    TO WKS-LCT-RECHAZADOS
082000     PERFORM 700-ESCRIBIR-LINEA-REPORTE
082100     MOVE SPACES TO WKS-LINEA-CONTROL
082200     MOVE "ORDENES DE TRABAJO"   TO WKS-LCT-ARCHIVO
082300     MOVE WKS-CANT-ORDENES-LEIDAS TO WKS-LCT-LEIDOS
082400     MOVE WKS-CANT-ORDENES-OK     TO WKS-LCT-CARGADOS
082500     MOVE WKS-CANT-ORDENES-RECH   TO WKS-LCT-RECHAZADOS
082600     PERFORM 700-ESCRIBIR-LINEA-REPORTE
082700     MOVE SPACES TO WKS-LINEA-CONTROL
082800     MOVE "MATERIALES"           TO WKS-LCT-ARCHIVO
082900     MOVE WKS-CANT-MATERIAL-LEIDOS TO WKS-LCT-LEIDOS
083000     MOVE WKS-CANT-MATERIAL-LEIDOS TO WKS-LCT-CARGADOS
083100     MOVE ZEROS                    TO WKS-LCT-RECHAZADOS
083200     PERFORM 700-ESCRIBIR-LINEA-REPORTE.
083300 260-IMPRIMIR-REPORTE-CONTROL-E.  EXIT.
083400*----------------------------------------------------------------*
083500*    300 - ACTUALIZA-FALLAS                                       *
083600*    PASE DE REASEVERACION DE INVARIANTES SOBRE LA TABLA DE       *
083700*    FALLAS.  SE REINVOCA MNT41010 CON EL PROPIO ESTADO ACTUAL DE *
083800*    CADA FALLA PARA QUE, SI EL ESTADO YA ES RESUELTA O CERRADA Y *
083900*    LA FECHA DE CIERRE QUEDO EN BLANCO EN EL ARCHIVO DE ORIGEN,  *
084000*    LA SUBRUTINA LA SELLE CON LA FECHA DE CORRIDA.  TAMBIEN SE   *
084100*    REINVOCA CON FUNCION ASIG-TECNI CUANDO LA FALLA TRAE TECNICO *
084200*    ASIGNADO DESDE EL ARCHIVO DE ENTRADA PERO SU ESTADO QUEDO EN *
084300*    REPORTADA (TK-0672).                                         *
084400*----------------------------------------------------------------*
084500 300-ACTUALIZA-FALLAS SECTION.
084600     IF WKS-CANT-FALLAS = ZEROS
084700        GO TO 300-ACTUALIZA-FALLAS-E
084800     END-IF
084900     PERFORM 305-ACTUALIZAR-UNA-FALLA
085000        VARYING IX-FAL FROM 1 BY 1
085100        UNTIL IX-FAL > WKS-CANT-FALLAS.
085200 300-ACTUALIZA-FALLAS-E.  EXIT.
085300 305-ACTUALIZAR-UNA-FALLA SECTION.
085400     MOVE WKS-FAL-REGISTRO(IX-FAL) TO MNF-REG-FALLA
085500     SET WKS-MN10-FUN-ACT-ESTADO TO TRUE
085600     MOVE WKS-PARM-FECHA-CORRIDA TO WKS-MN10-FECHA-CORRIDA
085700     MOVE MNF-FAIL-STATUS        TO WKS-MN10-NUEVO-ESTADO
085800     MOVE SPACES                 TO WKS-MN10-TECNICO
085900     MOVE SPACES                 TO WKS-MN10-TEXTO-ACCION
086000     CALL "MNT41010" USING WKS-MN10-FUNCION
086100                            WKS-MN10-FECHA-CORRIDA
086200                            WKS-MN10-NUEVO-ESTADO
086300                            WKS-MN10-TECNICO
086400                            WKS-MN10-TEXTO-ACCION
086500                            MNF-REG-FALLA
086600                            WKS-MN10-RETORNO
086700*    SI LA FALLA TRAE TECNICO ASIGNADO PERO QUEDO EN REPORTADA
086800*    (CARGA DIRECTA DESDE EL ARCHIVO DE ENTRADA, SIN PASAR POR
086900*    LA PANTALLA DE ASIGNACION), SE REINVOCA CON MNT41010
087000*    FUNCION ASIG-TECNI PARA QUE APLIQUE EL AVANCE A EN-REVISION.
087100     IF MNF-EST-REPORTADA AND MNF-FAIL-ASSIGNED-TO NOT = SPACES
087200        SET WKS-MN10-FUN-ASIG-TECNI TO TRUE
087300        MOVE MNF-FAIL-ASSIGNED-TO TO WKS-MN10-TECNICO
087400        CALL "MNT41010" USING WKS-MN10-FUNCION
087500                               WKS-MN10-FECHA-CORRIDA
087600                               WKS-MN10-NUEVO-ESTADO
087700                               WKS-MN10-TECNICO
087800                               WKS-MN10-TEXTO-ACCION
087900                               MNF-REG-FALLA
088000                               WKS-MN10-RETORNO
088100     END-IF
088200     MOVE MNF-REG-FALLA TO WKS-FAL-REGISTRO(IX-FAL).
088300 305-ACTUALIZAR-UNA-FALLA-E.  EXIT.
088400*----------------------------------------------------------------*
088500*    310 - ACTUALIZA-ORDENES                                      *
088600*    PASE DE REASEVERACION DE INVARIANTES SOBRE LA TABLA DE       *
088700*    ORDENES.  LAS ORDENES QUE QUEDARON EN-PROCESO SIN FECHA DE   *
088800*    INICIO SE REINVOCAN CON MNT41020 FUNCION INICIAR PARA QUE LA *
088900*    SUBRUTINA LES SELLE LA FECHA DE INICIO CON LA DE CORRIDA;    *
089000*    LAS QUE QUEDARON COMPLETADA SIN FECHA DE FIN SE REINVOCAN    *
089100*    CON FUNCION COMPLETAR PARA QUE SE LA SELLE (TK-0672).        *
089200*----------------------------------------------------------------*
089300 310-ACTUALIZA-ORDENES SECTION.
089400     IF WKS-CANT-ORDENES = ZEROS
089500        GO TO 310-ACTUALIZA-ORDENES-E
089600     END-IF
089700     PERFORM 315-ACTUALIZAR-UNA-ORDEN
089800        VARYING IX-ORD FROM 1 BY 1
089900        UNTIL IX-ORD > WKS-CANT-ORDENES.
090000 310-ACTUALIZA-ORDENES-E.  EXIT.
090100 315-ACTUALIZAR-UNA-ORDEN SECTION.
090200     MOVE WKS-ORD-REGISTRO(IX-ORD) TO MNO-REG-ORDEN
090300     MOVE SPACES                 TO WKS-MN20-OBSERVACION
090400     MOVE ZEROS                  TO WKS-MN20-CANTIDAD-MATERIAL
090500     MOVE ZEROS                  TO WKS-MN20-COSTO-UNIT-MATERIAL
090600     MOVE ZEROS                  TO WKS-MN20-HORAS-REALES
090700     MOVE ZEROS                  TO WKS-MN20-COSTO-REAL
090800     MOVE WKS-PARM-FECHA-CORRIDA TO WKS-MN20-FECHA-CORRIDA
090900     EVALUATE TRUE
091000        WHEN MNO-EST-EN-PROCESO AND MNO-WO-START-TS = SPACES
091100             SET WKS-MN20-FUN-INICIAR TO TRUE
091200        WHEN MNO-EST-COMPLETADA AND MNO-WO-END-TS = SPACES
091300*            ORDEN QUE LLEGO YA COMPLETADA DESDE EL ARCHIVO DE
091400*            ENTRADA SIN FECHA/HORA DE FIN (TK-0672); SE REINVOCA
091500*            PARA QUE LA SUBRUTINA SE LA SELLE CON LA DE CORRIDA.
091600             SET WKS-MN20-FUN-COMPLETAR TO TRUE
091700        WHEN OTHER
091800             GO TO 315-ACTUALIZAR-UNA-ORDEN-E
091900     END-EVALUATE
092000        CALL "MNT41020" USING WKS-MN20-FUNCION
092100                               WKS-MN20-FECHA-CORRIDA
092200                               WKS-MN20-OBSERVACION
092300                               WKS-MN20-CANTIDAD-MATERIAL
092400                               WKS-MN20-COSTO-UNIT-MATERIAL
092500                               WKS-MN20-HORAS-REALES
092600                               WKS-MN20-COSTO-REAL
092700                               MNO-REG-ORDEN
092800                               WKS-MN20-RETORNO
092900     MOVE MNO-REG-ORDEN TO WKS-ORD-REGISTRO(IX-ORD).
093000 315-ACTUALIZAR-UNA-ORDEN-E.  EXIT.
093100*----------------------------------------------------------------*
093200*    320 - ACTUALIZA-ACTIVOS                                      *
093300*    PASE DE REASEVERACION DE INVARIANTES SOBRE LA TABLA DE       *
093400*    ACTIVOS.  LOS ACTIVOS SIN FECHA DE PROXIMO MANTENIMIENTO,    *
093500*    Y QUE TIENEN AL MENOS UNA ORDEN PREVENTIVA PENDIENTE O       *
093600*    PROGRAMADA (VER 232), SE REINVOCAN CON MNT41030 FUNCION      *
093700*    PROG-MANT PARA QUE LES FIJE ESA FECHA COMO PROXIMO           *
093800*    MANTENIMIENTO.                                               *
093900*----------------------------------------------------------------*
094000 320-ACTUALIZA-ACTIVOS SECTION.
094100     IF WKS-CANT-ACTIVOS = ZEROS
094200        GO TO 320-ACTUALIZA-ACTIVOS-E
094300     END-IF
094400     PERFORM 325-ACTUALIZAR-UN-ACTIVO
094500        VARYING IX-ACT FROM 1 BY 1
094600        UNTIL IX-ACT > WKS-CANT-ACTIVOS.
094700 320-ACTUALIZA-ACTIVOS-E.  EXIT.
094800 325-ACTUALIZAR-UN-ACTIVO SECTION.
094900     MOVE WKS-ACT-REGISTRO(IX-ACT) TO MNA-REG-ACTIVO
095000     IF MNA-NEXT-MAINT-DATE = SPACES
095100        AND WKS-ACT-PROX-MANT(IX-ACT) NOT = SPACES
095200        SET WKS-MN30-FUN-PROG-MANT TO TRUE
095300        MOVE SPACES TO WKS-MN30-NUEVO-ESTADO
095400        MOVE WKS-ACT-PROX-MANT(IX-ACT) TO WKS-MN30-FECHA-A-PROGRAMAR
095500        CALL "MNT41030" USING WKS-MN30-FUNCION
095600                               WKS-MN30-NUEVO-ESTADO
095700                               WKS-MN30-FECHA-A-PROGRAMAR
095800                               MNA-REG-ACTIVO
095900                               WKS-MN30-RETORNO
096000        MOVE MNA-REG-ACTIVO TO WKS-ACT-REGISTRO(IX-ACT)
096100     END-IF.
096200 325-ACTUALIZAR-UN-ACTIVO-E.  EXIT.
096300*----------------------------------------------------------------*
096400*    400 - CALCULO-KPI                                            *
096500*    ORDENA LAS FALLAS VALIDADAS POR ACTIVO Y FECHA DE REPORTE    *
096600*    (SORTWK1) PARA ACUMULAR, EN LA MISMA ENTRADA DE LA TABLA DE  *
096700*    ACTIVOS, LOS DATOS QUE REQUIEREN LAS FORMULAS DE MTBF/MTTR/  *
096800*    DISPONIBILIDAD; LUEGO RECORRE EL MAESTRO DE ACTIVOS PARA     *
096900*    CALCULAR LOS INDICADORES Y ESCRIBIR EL ARCHIVO KPI-OUT.      *
097000*----------------------------------------------------------------*
097100 400-CALCULO-KPI SECTION.
097200     IF WKS-CANT-FALLAS > ZEROS
097300        SORT WKS-FALLA-ORDENADA
097400            ASCENDING KEY SRT-FAIL-ASSET-ID SRT-FAIL-REPORT-TS
097500            INPUT PROCEDURE 410-ALIMENTAR-SORT
097600            OUTPUT PROCEDURE 450-PROCESAR-SORT
097700     END-IF
097800     PERFORM 470-CALCULAR-Y-ESCRIBIR-KPI.
097900 400-CALCULO-KPI-E.  EXIT.
098000 410-ALIMENTAR-SORT SECTION.
098100     PERFORM 415-LIBERAR-UNA-FALLA
098200        VARYING IX-FAL FROM 1 BY 1
098300        UNTIL IX-FAL > WKS-CANT-FALLAS.
098400 410-ALIMENTAR-SORT-E.  EXIT.
098500 415-LIBERAR-UNA-FALLA SECTION.
098600     MOVE WKS-FAL-REGISTRO(IX-FAL) TO SRT-REG-FALLA
098700     RELEASE SRT-REG-FALLA.
098800 415-LIBERAR-UNA-FALLA-E.  EXIT.
098900 450-PROCESAR-SORT SECTION.
099000     PERFORM 455-DEVOLVER-UNA-FALLA
099100        UNTIL WKS-FALLA-SRT-EOF.
099200 450-PROCESAR-SORT-E.  EXIT.
099300 455-DEVOLVER-UNA-FALLA SECTION.
099400     RETURN WKS-FALLA-ORDENADA
099500         AT END
099600            SET WKS-FALLA-SRT-EOF TO TRUE
099700         NOT AT END
099800            PERFORM 460-ACUMULAR-FALLA
099900     END-RETURN.
100000 455-DEVOLVER-UNA-FALLA-E.  EXIT.
100100*----------------------------------------------------------------*
100200*    460 - ACUMULAR-FALLA                                         *
100300*    EL CONJUNTO RESUELTO (ESTADO RESUELTA O CERRADA) ES EL UNICO *
100400*    QUE ALIMENTA MTBF Y MTTR.  CON LAS FALLAS RESUELTAS EN ORDEN *
100500*    ASCENDENTE POR ACTIVO Y FECHA DE REPORTE, EL INTERVALO ENTRE *
100600*    FALLAS CONSECUTIVAS DEL MISMO ACTIVO SE OBTIENE COMPARANDO   *
100700*    CADA MARCA CONTRA LA ANTERIOR GUARDADA EN LA PROPIA ENTRADA  *
100800*    DEL ACTIVO (WKS-ACT-TS-ANTERIOR), SIN NECESIDAD DE DETECTAR  *
100900*    EL QUIEBRE DE CONTROL POR SEPARADO.  EL COSTO TOTAL DEL KPI  *
101000*    SE ACUMULA APARTE, A NIVEL DE ORDEN DE TRABAJO (VER 228).    *
101100*----------------------------------------------------------------*
101200 460-ACUMULAR-FALLA SECTION.
101300     SET WKS-SW-ACTIVO-ENCONTRADO TO "N"
101400     IF WKS-CANT-ACTIVOS > ZEROS
101500        SET IX-ACT TO 1
101600        SEARCH ALL WKS-ACT-ENTRADA
101700            AT END
101800               CONTINUE
101900            WHEN WKS-ACT-ID(IX-ACT) = SRT-FAIL-ASSET-ID
102000               SET WKS-SW-ACTIVO-ENCONTRADO TO "S"
102100        END-SEARCH
102200     END-IF
102300     IF NOT WKS-ACTIVO-ENCONTRADO
102400        GO TO 460-ACUMULAR-FALLA-E
102500     END-IF
102600     ADD 1 TO WKS-ACT-CANT-FALLAS-TOT(IX-ACT)
102700     IF NOT SRT-EST-RESUELTA-O-CERRADA
102800        GO TO 460-ACUMULAR-FALLA-E
102900     END-IF
103000     ADD 1 TO WKS-ACT-NUM-FALLAS-RES(IX-ACT)
103100     IF WKS-ACT-TS-ANTERIOR(IX-ACT) NOT = SPACES
103200        MOVE WKS-ACT-TS-ANTERIOR(IX-ACT) TO WKS-MN49-MARCA-INICIAL
103300        MOVE SRT-FAIL-REPORT-TS          TO WKS-MN49-MARCA-FINAL
103400        CALL "MNT49000" USING WKS-MN49-MARCA-INICIAL
103500                               WKS-MN49-MARCA-FINAL
103600                               WKS-MN49-HORAS-DIFERENCIA
103700                               WKS-MN49-RETORNO
103800        ADD WKS-MN49-HORAS-DIFERENCIA
103900            TO WKS-ACT-SUMA-INTERV-H(IX-ACT)
104000        ADD 1 TO WKS-ACT-NUM-INTERVALOS(IX-ACT)
104100     END-IF
104200     MOVE SRT-FAIL-REPORT-TS TO WKS-ACT-TS-ANTERIOR(IX-ACT)
104300     IF SRT-FAIL-DOWNTIME-H > ZEROS
104400        ADD SRT-FAIL-DOWNTIME-H TO WKS-ACT-SUMA-DOWNTIME(IX-ACT)
104500        ADD 1 TO WKS-ACT-CANT-DOWNTIME(IX-ACT)
104600     END-IF.
104700 460-ACUMULAR-FALLA-E.  EXIT.
104800*----------------------------------------------------------------*
104900*    470 - CALCULAR-Y-ESCRIBIR-KPI                                *
105000*    RECORRE EL MAESTRO DE ACTIVOS (TODOS, TENGAN O NO FALLAS)    *
105100*    Y ESCRIBE UN RENGLON DE KPI-OUT POR CADA UNO.                *
105200*----------------------------------------------------------------*
105300 470-CALCULAR-Y-ESCRIBIR-KPI SECTION.
105400     MOVE SPACES TO WKS-LINEA-REPORTE
105500     PERFORM 700-ESCRIBIR-LINEA-REPORTE
105600     MOVE SPACES TO WKS-LINEA-CONTROL
105700     MOVE "REPORTE DE INDICADORES KPI POR ACTIVO" TO WKS-LCT-ARCHIVO
105800     PERFORM 700-ESCRIBIR-LINEA-REPORTE
105900     MOVE SPACES TO WKS-LINEA-REPORTE
106000     PERFORM 700-ESCRIBIR-LINEA-REPORTE
106100     IF WKS-CANT-ACTIVOS = ZEROS
106200        GO TO 470-CALCULAR-Y-ESCRIBIR-KPI-E
106300     END-IF
106400     PERFORM 480-PROCESAR-KPI-ACTIVO
106500        VARYING IX-ACT FROM 1 BY 1
106600        UNTIL IX-ACT > WKS-CANT-ACTIVOS
106700     PERFORM 485-IMPRIMIR-TOTALES-KPI.
106800 470-CALCULAR-Y-ESCRIBIR-KPI-E.  EXIT.
106900*----------------------------------------------------------------*
107000*    480 - PROCESAR-KPI-ACTIVO                                    *
107100*    MTBF = PROMEDIO DE INTERVALOS ENTRE FALLAS; MTTR = PROMEDIO  *
107200*    DE HORAS DE PARO DE LAS FALLAS CON TIEMPO DE PARO REGISTRADO;*
107300*    DISPONIBILIDAD = MTBF / (MTBF + MTTR), FORZADA A 100.00 SI   *
107400*    NO HAY INTERVALOS (ACTIVO SIN HISTORIAL SUFICIENTE); CUMPLI- *
107500*    MIENTO PREVENTIVO = ORDENES A TIEMPO / ORDENES PREVENTIVAS,  *
107600*    CON BANDERA DE NO-APLICA CUANDO EL ACTIVO NO TIENE ORDENES   *
107700*    PREVENTIVAS.                                                 *
107800*----------------------------------------------------------------*
107900 480-PROCESAR-KPI-ACTIVO SECTION.
108000     MOVE WKS-ACT-REGISTRO(IX-ACT) TO MNA-REG-ACTIVO
108100     MOVE SPACES TO MNK-REG-KPI
108200     MOVE MNA-ASSET-ID TO MNK-KPI-ASSET-ID
108300     MOVE WKS-ACT-NUM-FALLAS-RES(IX-ACT) TO MNK-KPI-NUM-FAILURES
108400     MOVE WKS-ACT-NUM-INTERVALOS(IX-ACT)  TO MNK-KPI-NUM-INTERVALS
108500     IF WKS-ACT-NUM-INTERVALOS(IX-ACT) > ZEROS
108600        DIVIDE WKS-ACT-SUMA-INTERV-H(IX-ACT)
108700               BY WKS-ACT-NUM-INTERVALOS(IX-ACT)
108800               GIVING MNK-KPI-MTBF-H ROUNDED
108900     ELSE
109000        MOVE ZEROS TO MNK-KPI-MTBF-H
109100     END-IF
109200     IF WKS-ACT-CANT-DOWNTIME(IX-ACT) > ZEROS
109300        DIVIDE WKS-ACT-SUMA-DOWNTIME(IX-ACT)
109400               BY WKS-ACT-CANT-DOWNTIME(IX-ACT)
109500               GIVING MNK-KPI-MTTR-H ROUNDED
109600     ELSE
109700        MOVE ZEROS TO MNK-KPI-MTTR-H
109800     END-IF
109900     IF MNK-KPI-MTBF-H <= ZEROS
110000        MOVE 100.00 TO MNK-KPI-AVAIL-PCT
110100     ELSE
110200        COMPUTE MNK-KPI-AVAIL-PCT ROUNDED =
110300                (MNK-KPI-MTBF-H / (MNK-KPI-MTBF-H + MNK-KPI-MTTR-H))
110400                * 100
110500     END-IF
110600     IF WKS-ACT-CANT-PREVENT(IX-ACT) = ZEROS
110700        MOVE ZEROS TO MNK-KPI-PREV-COMPL-PCT
110800        SET MNK-PREV-NO-APLICA TO TRUE
110900     ELSE
111000        COMPUTE MNK-KPI-PREV-COMPL-PCT ROUNDED =
111100                (WKS-ACT-CANT-PREV-OK(IX-ACT) /
111200                 WKS-ACT-CANT-PREVENT(IX-ACT)) * 100
111300        SET MNK-PREV-APLICA TO TRUE
111400     END-IF
111500     MOVE WKS-ACT-SUMA-COSTO(IX-ACT) TO MNK-KPI-TOTAL-COST
111600     WRITE FD-REG-KPI-OUT FROM MNK-REG-KPI
111700     IF FS-KPI NOT = "00"
111800        PERFORM 900-ERROR-ARCHIVO
111900     END-IF
112000     MOVE SPACES TO WKS-LINEA-KPI
112100     MOVE MNK-KPI-ASSET-ID       TO WKS-LK-ASSET-ID
112200     MOVE MNA-ASSET-NAME         TO WKS-LK-NOMBRE
112300     MOVE MNK-KPI-MTBF-H         TO WKS-LK-MTBF
112400     MOVE MNK-KPI-MTTR-H         TO WKS-LK-MTTR
112500     MOVE MNK-KPI-AVAIL-PCT      TO WKS-LK-AVAIL
112600     MOVE MNK-KPI-NUM-FAILURES   TO WKS-LK-NUMFALLAS
112700     IF MNK-PREV-APLICA
112800        MOVE MNK-KPI-PREV-COMPL-PCT TO WKS-LK-PREVCOMPL
112900     ELSE
113000*       ACTIVO SIN ORDENES PREVENTIVAS: EL CUMPLIMIENTO NO APLICA,
113100*       SE DEJA EN BLANCO IGUAL QUE EL MTTR SIN HISTORIAL EN 620.
113200        MOVE SPACES TO WKS-LK-PREVCOMPL
113300     END-IF
113400     MOVE MNK-KPI-TOTAL-COST     TO WKS-LK-COSTO
113500     PERFORM 700-ESCRIBIR-LINEA-REPORTE
113600     ADD 1 TO WKS-PLT-CANT-ACTIVOS-KPI
113700     ADD MNK-KPI-NUM-FAILURES TO WKS-PLT-CANT-FALLAS-KPI
113800     ADD MNK-KPI-TOTAL-COST TO WKS-PLT-SUMA-COSTO.
113900 480-PROCESAR-KPI-ACTIVO-E.  EXIT.
114000*----------------------------------------------------------------*
114100*    485 - IMPRIMIR-TOTALES-KPI                                   *
114200*    LINEA DE CIERRE DE LA SECCION DE KPI: TOTAL DE FALLAS         *
114300*    RESUELTAS/CERRADAS QUE ENTRARON AL CALCULO Y COSTO TOTAL DE  *
114400*    MANTENIMIENTO ACUMULADO SOBRE TODOS LOS ACTIVOS.              *
114500*----------------------------------------------------------------*
114600 485-IMPRIMIR-TOTALES-KPI SECTION.
114700     MOVE SPACES TO WKS-LINEA-REPORTE
114800     PERFORM 700-ESCRIBIR-LINEA-REPORTE
114900     MOVE SPACES TO WKS-LINEA-TOTALES
115000     MOVE "TOTAL DE FALLAS RESUELTAS (KPI)" TO WKS-LTO-ETIQUETA
115100     MOVE WKS-PLT-CANT-FALLAS-KPI TO WKS-LTO-VALOR
115200     PERFORM 700-ESCRIBIR-LINEA-REPORTE
115300     MOVE SPACES TO WKS-LINEA-TOTALES
115400     MOVE "COSTO TOTAL DE MANTENIMIENTO (KPI)" TO WKS-LTO-ETIQUETA
115500     MOVE WKS-PLT-SUMA-COSTO TO WKS-LTO-VALOR
115600     PERFORM 700-ESCRIBIR-LINEA-REPORTE.
115700 485-IMPRIMIR-TOTALES-KPI-E.  EXIT.
115800*----------------------------------------------------------------*
115900*    500 - REPORTE-ESTADISTICO                                    *
116000*    RECORRE LA TABLA DE FALLAS VALIDADAS ACUMULANDO, PARA LAS    *
116100*    QUE CAEN DENTRO DE LA VENTANA DE FECHAS DE LA TARJETA DE     *
116200*    PARAMETROS (LIMITE EN BLANCO = SIN RESTRICCION), LOS TOTA-   *
116300*    LES DE PARO Y COSTO Y LA DISTRIBUCION POR CAUSA RAIZ Y POR   *
116400*    ESTADO.                                                      *
116500*----------------------------------------------------------------*
116600 500-REPORTE-ESTADISTICO SECTION.
116700     MOVE SPACES TO WKS-LINEA-REPORTE
116800     PERFORM 700-ESCRIBIR-LINEA-REPORTE
116900     MOVE SPACES TO WKS-LINEA-CONTROL
117000     MOVE "REPORTE ESTADISTICO DE FALLAS" TO WKS-LCT-ARCHIVO
117100     PERFORM 700-ESCRIBIR-LINEA-REPORTE
117200     MOVE SPACES TO WKS-LINEA-REPORTE
117300     PERFORM 700-ESCRIBIR-LINEA-REPORTE
117400     IF WKS-CANT-FALLAS > ZEROS
117500        PERFORM 510-ACUMULAR-FALLA-VENTANA
117600           VARYING IX-FAL FROM 1 BY 1
117700           UNTIL IX-FAL > WKS-CANT-FALLAS
117800     END-IF
117900     PERFORM 570-ORDENAR-CAUSAS
118000     PERFORM 585-ORDENAR-ESTADOS
118100     PERFORM 590-IMPRIMIR-TOTALES-VENTANA
118200     PERFORM 592-IMPRIMIR-TOP-CAUSAS
118300     PERFORM 596-IMPRIMIR-TOP-ESTADOS.
118400 500-REPORTE-ESTADISTICO-E.  EXIT.
118500 510-ACUMULAR-FALLA-VENTANA SECTION.
118600     MOVE WKS-FAL-REGISTRO(IX-FAL) TO MNF-REG-FALLA
118700     IF WKS-PARM-VENTANA-INI NOT = SPACES
118800        AND MNF-FAIL-REPORT-TS < WKS-PARM-VENTANA-INI
118900        GO TO 510-ACUMULAR-FALLA-VENTANA-E
119000     END-IF
119100     IF WKS-PARM-VENTANA-FIN NOT = SPACES
119200        AND MNF-FAIL-REPORT-TS > WKS-PARM-VENTANA-FIN
119300        GO TO 510-ACUMULAR-FALLA-VENTANA-E
119400     END-IF
119500     ADD 1 TO WKS-CANT-FALLAS-VENTANA
119600     ADD MNF-FAIL-DOWNTIME-H TO WKS-EST-SUMA-DOWNTIME
119700     ADD MNF-FAIL-REPAIR-COST TO WKS-EST-SUMA-COSTO
119800     PERFORM 520-ACUMULAR-CAUSA
119900     PERFORM 540-ACUMULAR-ESTADO.
120000 510-ACUMULAR-FALLA-VENTANA-E.  EXIT.
120100*----------------------------------------------------------------*
120200*    520 - ACUMULAR-CAUSA                                         *
120300*    LA CAUSA RAIZ EN BLANCO SE CLASIFICA COMO NO ESPECIFICADA.   *
120400*    LA TABLA SE CONSTRUYE EN ORDEN DE DESCUBRIMIENTO (NO VIENE   *
120500*    ORDENADA), POR LO QUE SE USA SEARCH SIMPLE.                  *
120600*----------------------------------------------------------------*
120700 520-ACUMULAR-CAUSA SECTION.
120800     IF MNF-FAIL-ROOT-CAUSE = SPACES
120900        MOVE "NO ESPECIFICADA" TO WKS-CAUSA-EFECTIVA
121000     ELSE
121100        MOVE MNF-FAIL-ROOT-CAUSE TO WKS-CAUSA-EFECTIVA
121200     END-IF
121300     SET WKS-SW-CAUSA-ENCONTRADA TO "N"
121400     IF WKS-CANT-CAUSAS > ZEROS
121500        SET IX-CAU TO 1
121600        SEARCH WKS-CAU-ENTRADA
121700            AT END
121800               CONTINUE
121900            WHEN WKS-CAU-NOMBRE(IX-CAU) = WKS-CAUSA-EFECTIVA
122000               SET WKS-SW-CAUSA-ENCONTRADA TO "S"
122100        END-SEARCH
122200     END-IF
122300     IF WKS-CAUSA-ENCONTRADA
122400        ADD 1 TO WKS-CAU-CANTIDAD(IX-CAU)
122500     ELSE
122600        ADD 1 TO WKS-CANT-CAUSAS
122700        SET IX-CAU TO WKS-CANT-CAUSAS
122800        MOVE WKS-CAUSA-EFECTIVA TO WKS-CAU-NOMBRE(IX-CAU)
122900        MOVE 1 TO WKS-CAU-CANTIDAD(IX-CAU)
123000     END-IF.
123100 520-ACUMULAR-CAUSA-E.  EXIT.
123200 540-ACUMULAR-ESTADO SECTION.
123300     SET WKS-SW-ESTADO-ENCONTRADO TO "N"
123400     IF WKS-CANT-ESTADOS > ZEROS
123500        SET IX-EDO TO 1
123600        SEARCH WKS-EDO-ENTRADA
123700            AT END
123800               CONTINUE
123900            WHEN WKS-EDO-NOMBRE(IX-EDO) = MNF-FAIL-STATUS
124000               SET WKS-SW-ESTADO-ENCONTRADO TO "S"
124100        END-SEARCH
124200     END-IF
124300     IF WKS-ESTADO-ENCONTRADO
124400        ADD 1 TO WKS-EDO-CANTIDAD(IX-EDO)
124500     ELSE
124600        ADD 1 TO WKS-CANT-ESTADOS
124700        SET IX-EDO TO WKS-CANT-ESTADOS
124800        MOVE MNF-FAIL-STATUS TO WKS-EDO-NOMBRE(IX-EDO)
124900        MOVE 1 TO WKS-EDO-CANTIDAD(IX-EDO)
125000     END-IF.
125100 540-ACUMULAR-ESTADO-E.  EXIT.
125200*----------------------------------------------------------------*
125300*    570 - ORDENAR-CAUSAS                                         *
125400*    BURBUJA DESCENDENTE POR CANTIDAD, PARA EL TOP-5 DE CAUSAS.   *
125500*----------------------------------------------------------------*
125600 570-ORDENAR-CAUSAS SECTION.
125700     IF WKS-CANT-CAUSAS < 2
125800        GO TO 570-ORDENAR-CAUSAS-E
125900     END-IF
126000     PERFORM 572-CICLO-EXTERNO-CAUSAS
126100        VARYING WKS-IX-RANGO FROM 1 BY 1
126200        UNTIL WKS-IX-RANGO >= WKS-CANT-CAUSAS.
126300 570-ORDENAR-CAUSAS-E.  EXIT.
126400 572-CICLO-EXTERNO-CAUSAS SECTION.
126500     PERFORM 574-CICLO-INTERNO-CAUSAS
126600        VARYING WKS-IX-TOPE FROM 1 BY 1
126700        UNTIL WKS-IX-TOPE > WKS-CANT-CAUSAS - WKS-IX-RANGO.
126800 572-CICLO-EXTERNO-CAUSAS-E.  EXIT.
126900 574-CICLO-INTERNO-CAUSAS SECTION.
127000     SET IX-CAU TO WKS-IX-TOPE
127100     IF WKS-CAU-CANTIDAD(IX-CAU) < WKS-CAU-CANTIDAD(IX-CAU + 1)
127200        PERFORM 576-INTERCAMBIAR-CAUSAS
127300     END-IF.
127400 574-CICLO-INTERNO-CAUSAS-E.  EXIT.
127500 576-INTERCAMBIAR-CAUSAS SECTION.
127600     MOVE WKS-CAU-ENTRADA(IX-CAU)      TO WKS-CAU-AUX
127700     MOVE WKS-CAU-ENTRADA(IX-CAU + 1)  TO WKS-CAU-ENTRADA(IX-CAU)
127800     MOVE WKS-CAU-AUX                  TO WKS-CAU-ENTRADA(IX-CAU + 1).
127900 576-INTERCAMBIAR-CAUSAS-E.  EXIT.
128000*----------------------------------------------------------------*
128100*    585 - ORDENAR-ESTADOS                                        *
128200*    BURBUJA DESCENDENTE POR CANTIDAD, PARA LA DISTRIBUCION POR   *
128300*    ESTADO.                                                      *
128400*----------------------------------------------------------------*
128500 585-ORDENAR-ESTADOS SECTION.
128600     IF WKS-CANT-ESTADOS < 2
128700        GO TO 585-ORDENAR-ESTADOS-E
128800     END-IF
128900     PERFORM 586-CICLO-EXTERNO-ESTADOS
129000        VARYING WKS-IX-RANGO FROM 1 BY 1
129100        UNTIL WKS-IX-RANGO >= WKS-CANT-ESTADOS.
129200 585-ORDENAR-ESTADOS-E.  EXIT.
129300 586-CICLO-EXTERNO-ESTADOS SECTION.
129400     PERFORM 587-CICLO-INTERNO-ESTADOS
129500        VARYING WKS-IX-TOPE FROM 1 BY 1
129600        UNTIL WKS-IX-TOPE > WKS-CANT-ESTADOS - WKS-IX-RANGO.
129700 586-CICLO-EXTERNO-ESTADOS-E.  EXIT.
129800 587-CICLO-INTERNO-ESTADOS SECTION.
129900     SET IX-EDO TO WKS-IX-TOPE
130000     IF WKS-EDO-CANTIDAD(IX-EDO) < WKS-EDO-CANTIDAD(IX-EDO + 1)
130100        PERFORM 588-INTERCAMBIAR-ESTADOS
130200     END-IF.
130300 587-CICLO-INTERNO-ESTADOS-E.  EXIT.
130400 588-INTERCAMBIAR-ESTADOS SECTION.
130500     MOVE WKS-EDO-ENTRADA(IX-EDO)      TO WKS-EDO-AUX
130600     MOVE WKS-EDO-ENTRADA(IX-EDO + 1)  TO WKS-EDO-ENTRADA(IX-EDO)
130700     MOVE WKS-EDO-AUX                  TO WKS-EDO-ENTRADA(IX-EDO + 1).
130800 588-INTERCAMBIAR-ESTADOS-E.  EXIT.
130900 590-IMPRIMIR-TOTALES-VENTANA SECTION.
131000     MOVE SPACES TO WKS-LINEA-VENTANA
131100     MOVE "VENTANA APLICADA:   " TO WKS-LVT-ETIQUETA
131200     IF WKS-PARM-VENTANA-INI = SPACES
131300        MOVE "(SIN LIMITE)  " TO WKS-LVT-DESDE
131400     ELSE
131500        MOVE WKS-PARM-VENTANA-INI TO WKS-LVT-DESDE
131600     END-IF
131700     IF WKS-PARM-VENTANA-FIN = SPACES
131800        MOVE "(SIN LIMITE)  " TO WKS-LVT-HASTA
131900     ELSE
132000        MOVE WKS-PARM-VENTANA-FIN TO WKS-LVT-HASTA
132100     END-IF
132200     PERFORM 700-ESCRIBIR-LINEA-REPORTE
132300     IF WKS-CANT-FALLAS-VENTANA > ZEROS
132400        DIVIDE WKS-EST-SUMA-DOWNTIME BY WKS-CANT-FALLAS-VENTANA
132500             GIVING WKS-EST-PROM-DOWNTIME ROUNDED
132600     ELSE
132700        MOVE ZEROS TO WKS-EST-PROM-DOWNTIME
132800     END-IF
132900     MOVE SPACES TO WKS-LINEA-TOTALES
133000     MOVE "TOTAL DE FALLAS EN LA VENTANA" TO WKS-LTO-ETIQUETA
133100     MOVE WKS-CANT-FALLAS-VENTANA TO WKS-LTO-VALOR
133200     PERFORM 700-ESCRIBIR-LINEA-REPORTE
133300     MOVE SPACES TO WKS-LINEA-TOTALES
133400     MOVE "SUMA DE HORAS DE PARO" TO WKS-LTO-ETIQUETA
133500     MOVE WKS-EST-SUMA-DOWNTIME TO WKS-LTO-VALOR
133600     PERFORM 700-ESCRIBIR-LINEA-REPORTE
133700     MOVE SPACES TO WKS-LINEA-TOTALES
133800     MOVE "PROMEDIO DE HORAS DE PARO" TO WKS-LTO-ETIQUETA
133900     MOVE WKS-EST-PROM-DOWNTIME TO WKS-LTO-VALOR
134000     PERFORM 700-ESCRIBIR-LINEA-REPORTE
134100     MOVE SPACES TO WKS-LINEA-TOTALES
134200     MOVE "SUMA DE COSTO DE REPARACION" TO WKS-LTO-ETIQUETA
134300     MOVE WKS-EST-SUMA-COSTO TO WKS-LTO-VALOR
134400     PERFORM 700-ESCRIBIR-LINEA-REPORTE.
134500 590-IMPRIMIR-TOTALES-VENTANA-E.  EXIT.
134600 592-IMPRIMIR-TOP-CAUSAS SECTION.
134700     MOVE SPACES TO WKS-LINEA-REPORTE
134800     PERFORM 700-ESCRIBIR-LINEA-REPORTE
134900     MOVE SPACES TO WKS-LINEA-CAUSA
135000     MOVE "TOP-5 CAUSAS RAIZ" TO WKS-LCA-ETIQUETA
135100     PERFORM 700-ESCRIBIR-LINEA-REPORTE
135200     IF WKS-CANT-CAUSAS = ZEROS
135300        GO TO 592-IMPRIMIR-TOP-CAUSAS-E
135400     END-IF
135500     IF WKS-CANT-CAUSAS < 5
135600        MOVE WKS-CANT-CAUSAS TO WKS-IX-TOPE
135700     ELSE
135800        MOVE 5 TO WKS-IX-TOPE
135900     END-IF
136000     PERFORM 594-IMPRIMIR-UNA-CAUSA
136100        VARYING WKS-IX-RANGO FROM 1 BY 1
136200        UNTIL WKS-IX-RANGO > WKS-IX-TOPE.
136300 592-IMPRIMIR-TOP-CAUSAS-E.  EXIT.
136400 594-IMPRIMIR-UNA-CAUSA SECTION.
136500     SET IX-CAU TO WKS-IX-RANGO
136600     MOVE SPACES TO WKS-LINEA-CAUSA
136700     MOVE WKS-CAU-NOMBRE(IX-CAU)   TO WKS-LCA-ETIQUETA
136800     MOVE WKS-CAU-CANTIDAD(IX-CAU) TO WKS-LCA-CANTIDAD
136900     PERFORM 700-ESCRIBIR-LINEA-REPORTE.
137000 594-IMPRIMIR-UNA-CAUSA-E.  EXIT.
137100*----------------------------------------------------------------*
137200*    596 - IMPRIMIR-TOP-ESTADOS                                   *
137300*    IMPRIME EL TOP-5 DE ESTADOS POR CANTIDAD (LA TABLA YA VIENE  *
137400*    ORDENADA DESCENDENTE POR 585-ORDENAR-ESTADOS).                *
137500*----------------------------------------------------------------*
137600 596-IMPRIMIR-TOP-ESTADOS SECTION.
137700     MOVE SPACES TO WKS-LINEA-REPORTE
137800     PERFORM 700-ESCRIBIR-LINEA-REPORTE
137900     MOVE SPACES TO WKS-LINEA-CAUSA
138000     MOVE "TOP-5 DISTRIBUCION POR ESTADO" TO WKS-LCA-ETIQUETA
138100     PERFORM 700-ESCRIBIR-LINEA-REPORTE
138200     IF WKS-CANT-ESTADOS = ZEROS
138300        GO TO 596-IMPRIMIR-TOP-ESTADOS-E
138400     END-IF
138500     IF WKS-CANT-ESTADOS < 5
138600        MOVE WKS-CANT-ESTADOS TO WKS-IX-TOPE
138700     ELSE
138800        MOVE 5 TO WKS-IX-TOPE
138900     END-IF
139000     PERFORM 598-IMPRIMIR-UN-ESTADO
139100        VARYING WKS-IX-RANGO FROM 1 BY 1
139200        UNTIL WKS-IX-RANGO > WKS-IX-TOPE.
139300 596-IMPRIMIR-TOP-ESTADOS-E.  EXIT.
139400 598-IMPRIMIR-UN-ESTADO SECTION.
139500     SET IX-EDO TO WKS-IX-RANGO
139600     MOVE SPACES TO WKS-LINEA-CAUSA
139700     MOVE WKS-EDO-NOMBRE(IX-EDO)   TO WKS-LCA-ETIQUETA
139800     MOVE WKS-EDO-CANTIDAD(IX-EDO) TO WKS-LCA-CANTIDAD
139900     PERFORM 700-ESCRIBIR-LINEA-REPORTE.
140000 598-IMPRIMIR-UN-ESTADO-E.  EXIT.
140100*----------------------------------------------------------------*
140200*    600 - ESTADISTICAS-PLANTA                                    *
140300*    REUTILIZA LOS ACUMULADORES POR ACTIVO YA CALCULADOS EN LA    *
140400*    TABLA DE ACTIVOS (NO SE VUELVE A LEER LA TABLA DE FALLAS).   *
140500*    LA TABLA SE REORDENA DESCENDENTE POR TOTAL DE FALLAS PARA    *
140600*    QUE LOS ACTIVOS MAS PROBLEMATICOS ENCABECEN EL LISTADO; ESTO *
140700*    ES SEGURO PORQUE NINGUNA BUSQUEDA BINARIA POR ASSET-ID SE    *
140800*    REALIZA DESPUES DE ESTE PUNTO DE LA CORRIDA.                 *
140900*----------------------------------------------------------------*
141000 600-ESTADISTICAS-PLANTA SECTION.
141100     MOVE SPACES TO WKS-LINEA-REPORTE
141200     PERFORM 700-ESCRIBIR-LINEA-REPORTE
141300     MOVE SPACES TO WKS-LINEA-CONTROL
141400     MOVE "ESTADISTICAS DE PLANTA POR ACTIVO" TO WKS-LCT-ARCHIVO
141500     PERFORM 700-ESCRIBIR-LINEA-REPORTE
141600     MOVE SPACES TO WKS-LINEA-REPORTE
141700     PERFORM 700-ESCRIBIR-LINEA-REPORTE
141800     IF WKS-CANT-ACTIVOS = ZEROS
141900        GO TO 600-ESTADISTICAS-PLANTA-E
142000     END-IF
142100     PERFORM 610-ORDENAR-ACTIVOS
142200     PERFORM 620-IMPRIMIR-UN-ACTIVO
142300        VARYING IX-ACT FROM 1 BY 1
142400        UNTIL IX-ACT > WKS-CANT-ACTIVOS
142500     PERFORM 630-IMPRIMIR-TOTALES-PLANTA.
142600 600-ESTADISTICAS-PLANTA-E.  EXIT.
142700 610-ORDENAR-ACTIVOS SECTION.
142800     IF WKS-CANT-ACTIVOS < 2
142900        GO TO 610-ORDENAR-ACTIVOS-E
143000     END-IF
143100     PERFORM 612-CICLO-EXTERNO-ACTIVOS
143200        VARYING WKS-IX-RANGO FROM 1 BY 1
143300        UNTIL WKS-IX-RANGO >= WKS-CANT-ACTIVOS.
143400 610-ORDENAR-ACTIVOS-E.  EXIT.
143500 612-CICLO-EXTERNO-ACTIVOS SECTION.
143600     PERFORM 614-CICLO-INTERNO-ACTIVOS
143700        VARYING WKS-IX-TOPE FROM 1 BY 1
143800        UNTIL WKS-IX-TOPE > WKS-CANT-ACTIVOS - WKS-IX-RANGO.
143900 612-CICLO-EXTERNO-ACTIVOS-E.  EXIT.
144000 614-CICLO-INTERNO-ACTIVOS SECTION.
144100     SET IX-ACT TO WKS-IX-TOPE
144200     IF WKS-ACT-CANT-FALLAS-TOT(IX-ACT) <
144300        WKS-ACT-CANT-FALLAS-TOT(IX-ACT + 1)
144400        PERFORM 616-INTERCAMBIAR-ACTIVOS
144500     END-IF.
144600 614-CICLO-INTERNO-ACTIVOS-E.  EXIT.
144700 616-INTERCAMBIAR-ACTIVOS SECTION.
144800     MOVE WKS-ACT-ENTRADA(IX-ACT)      TO WKS-ACT-AUX
144900     MOVE WKS-ACT-ENTRADA(IX-ACT + 1)  TO WKS-ACT-ENTRADA(IX-ACT)
145000     MOVE WKS-ACT-AUX                  TO WKS-ACT-ENTRADA(IX-ACT + 1).
145100 616-INTERCAMBIAR-ACTIVOS-E.  EXIT.
145200 620-IMPRIMIR-UN-ACTIVO SECTION.
145300     MOVE WKS-ACT-REGISTRO(IX-ACT) TO MNA-REG-ACTIVO
145400     MOVE SPACES TO WKS-LINEA-KPI
145500     MOVE MNA-ASSET-ID   TO WKS-LK-ASSET-ID
145600     MOVE MNA-ASSET-NAME TO WKS-LK-NOMBRE
145700     MOVE WKS-ACT-CANT-FALLAS-TOT(IX-ACT) TO WKS-LK-NUMFALLAS
145800     IF WKS-ACT-CANT-DOWNTIME(IX-ACT) > ZEROS
145900        DIVIDE WKS-ACT-SUMA-DOWNTIME(IX-ACT)
146000               BY WKS-ACT-CANT-DOWNTIME(IX-ACT)
146100               GIVING WKS-LK-MTTR ROUNDED
146200     ELSE
146300*       SIN FALLAS RESUELTAS/CERRADAS: EL ACTIVO NO PARTICIPA DEL
146400*       PROMEDIO DE TIEMPO FUERA DE SERVICIO, SE DEJA EN BLANCO.
146500        MOVE SPACES TO WKS-LK-MTTR
146600     END-IF
146700     MOVE WKS-ACT-SUMA-COSTO(IX-ACT) TO WKS-LK-COSTO
146800     PERFORM 700-ESCRIBIR-LINEA-REPORTE.
146900 620-IMPRIMIR-UN-ACTIVO-E.  EXIT.
147000 630-IMPRIMIR-TOTALES-PLANTA SECTION.
147100     MOVE SPACES TO WKS-LINEA-REPORTE
147200     PERFORM 700-ESCRIBIR-LINEA-REPORTE
147300     MOVE SPACES TO WKS-LINEA-TOTALES
147400     MOVE "TOTAL DE ACTIVOS CON KPI CALCULADO" TO WKS-LTO-ETIQUETA
147500     MOVE WKS-PLT-CANT-ACTIVOS-KPI TO WKS-LTO-VALOR
147600     PERFORM 700-ESCRIBIR-LINEA-REPORTE
147700     MOVE SPACES TO WKS-LINEA-TOTALES
147800     MOVE "TOTAL DE FALLAS" TO WKS-LTO-ETIQUETA
147900     MOVE WKS-CANT-FALLAS TO WKS-LTO-VALOR
148000     PERFORM 700-ESCRIBIR-LINEA-REPORTE
148100     MOVE SPACES TO WKS-LINEA-TOTALES
148200     MOVE "TOTAL DE ORDENES DE TRABAJO" TO WKS-LTO-ETIQUETA
148300     MOVE WKS-CANT-ORDENES TO WKS-LTO-VALOR
148400     PERFORM 700-ESCRIBIR-LINEA-REPORTE
148500     MOVE SPACES TO WKS-LINEA-TOTALES
148600     MOVE "COSTO TOTAL DE MANTENIMIENTO" TO WKS-LTO-ETIQUETA
148700     MOVE WKS-PLT-SUMA-COSTO TO WKS-LTO-VALOR
148800     PERFORM 700-ESCRIBIR-LINEA-REPORTE.
148900 630-IMPRIMIR-TOTALES-PLANTA-E.  EXIT.
149000*----------------------------------------------------------------*
149100*    700 - ESCRIBIR-LINEA-REPORTE                                 *
149200*    RUTINA COMUN DE ESCRITURA DE REPORT-OUT, USADA POR TODAS LAS *
149300*    SECCIONES DE IMPRESION DEL PROGRAMA.                          *
149400*----------------------------------------------------------------*
149500 700-ESCRIBIR-LINEA-REPORTE SECTION.
149600     WRITE FD-REG-REPORT-OUT FROM WKS-LINEA-REPORTE
149700     IF FS-REPORTE NOT = "00"
149800        PERFORM 900-ERROR-ARCHIVO
149900     END-IF.
150000 700-ESCRIBIR-LINEA-REPORTE-E.  EXIT.
150100*----------------------------------------------------------------*
150200*    900 - ERROR-ARCHIVO                                          *
150300*    ERROR FATAL DE E/S (CUALQUIER FILE STATUS DISTINTO DE 00 Y   *
150400*    DE 35 EN ARCHIVO DE ENTRADA).  SE INFORMAN LOS SEIS FILE     *
150500*    STATUS Y SE ABORTA LA CORRIDA CON RETURN-CODE 16.             *
150600*----------------------------------------------------------------*
150700 900-ERROR-ARCHIVO SECTION.
150800     DISPLAY "MNT31000-ERROR FATAL DE ARCHIVO - CORRIDA ABORTADA"
150900     DISPLAY "FS-ACTIVOS  = " FS-ACTIVOS
151000     DISPLAY "FS-FALLAS   = " FS-FALLAS
151100     DISPLAY "FS-ORDENES  = " FS-ORDENES
151200     DISPLAY "FS-MATERIAL = " FS-MATERIAL
151300     DISPLAY "FS-KPI      = " FS-KPI
151400     DISPLAY "FS-REPORTE  = " FS-REPORTE
151500     MOVE 16 TO RETURN-CODE
151600     PERFORM 999-CIERRA-ARCHIVOS
151700     STOP RUN.
151800 900-ERROR-ARCHIVO-E.  EXIT.
151900*----------------------------------------------------------------*
152000*    999 - CIERRA-ARCHIVOS                                        *
152100*----------------------------------------------------------------*
152200 999-CIERRA-ARCHIVOS SECTION.
152300     IF WKS-ACTIVOS-PRESENTE
152400        CLOSE ASSETS-IN
152500     END-IF
152600     IF WKS-FALLAS-PRESENTE
152700        CLOSE FAILURES-IN
152800     END-IF
152900     IF WKS-ORDENES-PRESENTE
153000        CLOSE WORKORD-IN
153100     END-IF
153200     IF WKS-MATERIAL-PRESENTE
153300        CLOSE MATERIAL-IN
153400     END-IF
153500     CLOSE KPI-OUT
153600     CLOSE REPORT-OUT.
153700 999-CIERRA-ARCHIVOS-E.  EXIT.
