000100******************************************************************
000200*                                                                *
000300*    C O P Y   M N T F A L L A                                   *
000400*    ARCHIVO DE FALLAS REPORTADAS SOBRE ACTIVOS DE PLANTA        *
000500*    APLICACION  : MANTENIMIENTO INDUSTRIAL                      *
000600*    ARCHIVO     : FAILURES-IN  (ENTRADA, LINE SEQUENTIAL)       *
000700*    LONGITUD    : 203 BYTES                                     *
000800*                                                                *
000900*    HISTORIA DE CAMBIOS                                         *
001000*    30/03/1991 CAMR TK-0118 VERSION ORIGINAL                    *
001100*    04/09/1993 CAMR TK-0212 SE AGREGAN REDEFINES DE FECHA-HORA  *
001200*    21/06/1996 SPLG TK-0356 SE AGREGAN 88 DE ESTADO DE FALLA    *
001300*    17/02/1999 CAMR TK-0480 REVISION PARA EL CAMBIO DE SIGLO    *
001400******************************************************************
001500 01  MNF-REG-FALLA.
001600*--------------------------------------------------------------*
001700*    LLAVE Y REFERENCIA AL ACTIVO                               *
001800*--------------------------------------------------------------*
001900     05  MNF-FAIL-ID               PIC 9(06).
002000     05  MNF-FAIL-ASSET-ID         PIC 9(06).
002100*--------------------------------------------------------------*
002200*    MARCAS DE TIEMPO DEL CICLO DE VIDA DE LA FALLA              *
002300*    FORMATO  AAAAMMDDHHMMSS  (14 POSICIONES)                    *
002400*--------------------------------------------------------------*
002500     05  MNF-FAIL-REPORT-TS        PIC X(14).
002600     05  MNF-FAIL-REPORT-TS-R REDEFINES
002700         MNF-FAIL-REPORT-TS.
002800         10  MNF-FRPT-ANIO         PIC X(04).
002900         10  MNF-FRPT-MES          PIC X(02).
003000         10  MNF-FRPT-DIA          PIC X(02).
003100         10  MNF-FRPT-HORA         PIC X(02).
003200         10  MNF-FRPT-MINUTO       PIC X(02).
003300         10  MNF-FRPT-SEGUNDO      PIC X(02).
003400     05  MNF-FAIL-CLOSE-TS         PIC X(14).
003500     05  MNF-FAIL-CLOSE-TS-R REDEFINES
003600         MNF-FAIL-CLOSE-TS.
003700         10  MNF-FCLO-ANIO         PIC X(04).
003800         10  MNF-FCLO-MES          PIC X(02).
003900         10  MNF-FCLO-DIA          PIC X(02).
004000         10  MNF-FCLO-HORA         PIC X(02).
004100         10  MNF-FCLO-MINUTO       PIC X(02).
004200         10  MNF-FCLO-SEGUNDO      PIC X(02).
004300*--------------------------------------------------------------*
004400*    DESCRIPCION Y CLASIFICACION DE LA FALLA                    *
004500*--------------------------------------------------------------*
004600     05  MNF-FAIL-DESC             PIC X(40).
004700     05  MNF-FAIL-STATUS           PIC X(12).
004800         88  MNF-EST-REPORTADA               VALUE
004900                                        "REPORTADA   ".
005000         88  MNF-EST-EN-REVISION              VALUE
005100                                        "EN-REVISION ".
005200         88  MNF-EST-EN-REPARACION            VALUE
005300                                        "EN-REPARACIO".
005400         88  MNF-EST-RESUELTA                 VALUE
005500                                        "RESUELTA    ".
005600         88  MNF-EST-CERRADA                  VALUE
005700                                        "CERRADA     ".
005800         88  MNF-EST-INVALIDA                 VALUE
005900                                        "INVALIDA    ".
006000         88  MNF-EST-RESUELTA-O-CERRADA       VALUES
006100                                        "RESUELTA    "
006200                                        "CERRADA     ".
006300     05  MNF-FAIL-DOWNTIME-H       PIC 9(05)V99.
006400     05  MNF-FAIL-ROOT-CAUSE       PIC X(20).
006500     05  MNF-FAIL-REPAIR-COST      PIC 9(07)V99.
006600     05  MNF-FAIL-PRIORITY         PIC 9(01).
006700         88  MNF-PRI-CRITICA                  VALUE 1.
006800         88  MNF-PRI-ALTA                     VALUE 2.
006900         88  MNF-PRI-MEDIA                    VALUE 3.
007000         88  MNF-PRI-BAJA                     VALUE 4.
007100         88  MNF-PRI-INFORMATIVA              VALUE 5.
007200     05  MNF-FAIL-REPORTED-BY      PIC X(20).
007300     05  MNF-FAIL-ASSIGNED-TO      PIC X(20).
007400*--------------------------------------------------------------*
007500*    RELLENO DE REGISTRO (RESERVADO PARA CRECIMIENTO FUTURO)    *
007600*    EL BITACORA DE ACCIONES (REGISTRAR-ACCION) SE ACUMULA      *
007700*    DENTRO DE ESTE RELLENO, VER RUTINA MNT41010.               *
007800*--------------------------------------------------------------*
007900     05  MNF-BITACORA-ACCIONES     PIC X(34).
