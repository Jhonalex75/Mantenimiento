000100******************************************************************
000200*                                                                *
000300*    C O P Y   M N T A S S E T                                   *
000400*    MAESTRO DE ACTIVOS DE PLANTA (EQUIPO INDUSTRIAL)            *
000500*    APLICACION  : MANTENIMIENTO INDUSTRIAL                      *
000600*    ARCHIVO     : ASSETS-IN  (ENTRADA, LINE SEQUENTIAL)         *
000700*    LONGITUD    : 127 BYTES                                     *
000800*                                                                *
000900*    HISTORIA DE CAMBIOS                                         *
001000*    12/03/1991 CAMR TK-0117 VERSION ORIGINAL DEL MAESTRO        *
001100*    04/09/1993 CAMR TK-0212 SE AGREGAN REDEFINES DE FECHAS      *
001200*    21/06/1996 SPLG TK-0355 SE AGREGAN 88 DE CRITICIDAD/ESTADO  *
001300*    17/02/1999 CAMR TK-0480 REVISION PARA EL CAMBIO DE SIGLO    *
001400*                            (VER NOTA DE FECHAS AL PIE)         *
001500******************************************************************
001600 01  MNA-REG-ACTIVO.
001700*--------------------------------------------------------------*
001800*    LLAVE DEL MAESTRO                                          *
001900*--------------------------------------------------------------*
002000     05  MNA-ASSET-ID              PIC 9(06).
002100*--------------------------------------------------------------*
002200*    DESCRIPCION Y UBICACION DEL ACTIVO                         *
002300*--------------------------------------------------------------*
002400     05  MNA-ASSET-NAME            PIC X(30).
002500     05  MNA-CRITICALITY           PIC X(05).
002600         88  MNA-CRIT-ALTA                   VALUE "ALTA ".
002700         88  MNA-CRIT-MEDIA                  VALUE "MEDIA".
002800         88  MNA-CRIT-BAJA                   VALUE "BAJA ".
002900     05  MNA-DATE-REGISTERED       PIC 9(08).
003000     05  MNA-DATE-REGISTERED-R REDEFINES
003100         MNA-DATE-REGISTERED.
003200         10  MNA-DREG-ANIO         PIC 9(04).
003300         10  MNA-DREG-MES          PIC 9(02).
003400         10  MNA-DREG-DIA          PIC 9(02).
003500     05  MNA-LOCATION              PIC X(20).
003600     05  MNA-RESPONSIBLE           PIC X(20).
003700*--------------------------------------------------------------*
003800*    ESTADO OPERATIVO DEL ACTIVO                                *
003900*--------------------------------------------------------------*
004000     05  MNA-STATUS                PIC X(12).
004100         88  MNA-EST-ACTIVO                  VALUE "ACTIVO      ".
004200         88  MNA-EST-INACTIVO                VALUE "INACTIVO    ".
004300         88  MNA-EST-MANTENIM                VALUE
004400                                        "MANTENIMIENT".
004500     05  MNA-OPERATING-HOURS       PIC 9(07)V99.
004600*--------------------------------------------------------------*
004700*    PROGRAMACION DE MANTENIMIENTO PREVENTIVO                   *
004800*--------------------------------------------------------------*
004900     05  MNA-LAST-MAINT-DATE       PIC X(08).
005000     05  MNA-LAST-MAINT-DATE-R REDEFINES
005100         MNA-LAST-MAINT-DATE.
005200         10  MNA-LMNT-ANIO         PIC X(04).
005300         10  MNA-LMNT-MES          PIC X(02).
005400         10  MNA-LMNT-DIA          PIC X(02).
005500     05  MNA-NEXT-MAINT-DATE       PIC X(08).
005600     05  MNA-NEXT-MAINT-DATE-R REDEFINES
005700         MNA-NEXT-MAINT-DATE.
005800         10  MNA-NMNT-ANIO         PIC X(04).
005900         10  MNA-NMNT-MES          PIC X(02).
006000         10  MNA-NMNT-DIA          PIC X(02).
006100*--------------------------------------------------------------*
006200*    RELLENO DE REGISTRO (RESERVADO PARA CRECIMIENTO FUTURO)    *
006300*    NOTA SPLG 17/02/1999: LOS CAMPOS DE FECHA DE ESTE MAESTRO   *
006400*    SE MANEJAN A 4 DIGITOS DE ANIO DESDE SU ORIGEN, POR LO QUE  *
006500*    EL CAMBIO DE SIGLO NO REQUIERE EXPANSION DE PICTURE.        *
006600*--------------------------------------------------------------*
006700     05  FILLER                    PIC X(01).
