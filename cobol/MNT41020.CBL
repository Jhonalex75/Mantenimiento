000100*****************************************************************
000200*                                                                *
000300* FECHA       : 20/05/1994                                      *
000400* PROGRAMADOR : CARLOS ALBERTO MENDEZ RUIZ (CAMR)                *
000500* APLICACION  : MANTENIMIENTO INDUSTRIAL                        *
000600* PROGRAMA    : MNT41020                                        *
000700* TIPO        : SUBRUTINA (BATCH)                                *
000800* DESCRIPCION : APLICA LAS REGLAS DE CICLO DE VIDA DE UNA ORDEN  *
000900*             : DE TRABAJO: INICIO, PAUSA, REANUDACION Y CIERRE *
001000*             : CON SELLADO DE MARCAS DE TIEMPO, Y ACUMULACION  *
001100*             : DEL COSTO ESTIMADO CUANDO SE AGREGA UN MATERIAL.*
001200* ARCHIVOS    : NO APLICA (RECIBE EL REGISTRO POR LINKAGE)      *
001300* PROGRAMA(S) : LLAMADO POR MNT31000 (PASE DE ACTUALIZACION)    *
001400* BPM/RATIONAL: 228931                                          *
001500* NOMBRE      : CICLO DE VIDA DE ORDENES DE TRABAJO              *
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    MNT41020.
001900 AUTHOR.        CARLOS ALBERTO MENDEZ RUIZ.
002000 INSTALLATION.  MANTENIMIENTO INDUSTRIAL - DEPTO. DE SISTEMAS.
002100 DATE-WRITTEN.  20/05/1994.
002200 DATE-COMPILED.
002300 SECURITY.      USO INTERNO - CONFIABILIDAD DE PLANTA.
002400*****************************************************************
002500*                    HISTORIA DE CAMBIOS                        *
002600*****************************************************************
002700* 20/05/1994 CAMR TK-0262 VERSION ORIGINAL DEL PROGRAMA         *
002800* 03/11/1994 CAMR TK-0289 SE AGREGAN FUNCIONES PAUSAR/REANUDAR  *
002900* 22/07/1996 SPLG TK-0360 SE AGREGA FUNCION AGREG-MAT PARA EL   *
003000*                         ACUMULADO DE COSTO ESTIMADO           *
003100* 19/01/1999 CAMR TK-0482 REVISION Y2K SOBRE MARCAS DE TIEMPO   *
003200* 30/08/2002 SPLG TK-0603 SE AGREGA RETORNO 02 SI LA FUNCION    *
003300*                         RECIBIDA NO ES RECONOCIDA             *
003400* 14/03/2005 CAMR TK-0668 COMPLETAR AHORA RECIBE HORAS Y COSTO  *
003500*                         REALES CUANDO EL LLAMADOR LOS INFORMA *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*----------------------------------------------------------------*
004400*    AREA DE TRABAJO PARA VALIDACION DE FECHA Y ACUMULADOS        *
004500*----------------------------------------------------------------*
004600 77  WKS-DIAS-DE-VIDA          PIC 9(05) COMP  VALUE ZEROS.
004700 77  WKS-VECES-PAUSADA         PIC 9(03) COMP  VALUE ZEROS.
004800 01  WKS-COSTO-AGREGADO            PIC 9(07)V99   VALUE ZEROS.
004900 01  WKS-COSTO-AGREGADO-R REDEFINES WKS-COSTO-AGREGADO.
005000     05  WKS-CAG-ENTERO            PIC 9(07).
005100     05  WKS-CAG-DECIMAL           PIC 99.
005200 01  WKS-FECHA-CORRIDA-AUX         PIC X(14) VALUE SPACES.
005300 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-AUX.
005400     05  WKS-FCR-ANIO              PIC X(04).
005500     05  WKS-FCR-MES               PIC X(02).
005600     05  WKS-FCR-DIA               PIC X(02).
005700     05  WKS-FCR-HORA              PIC X(02).
005800     05  WKS-FCR-MINUTO            PIC X(02).
005900     05  WKS-FCR-SEGUNDO           PIC X(02).
006000 01  WKS-ESTADO-ANTERIOR-AUX       PIC X(12) VALUE SPACES.
006100 01  WKS-ESTADO-ANTERIOR-R REDEFINES WKS-ESTADO-ANTERIOR-AUX.
006200     05  WKS-EAT-CLASE             PIC X(04).
006300     05  WKS-EAT-RESTO             PIC X(08).
006400 LINKAGE SECTION.
006500*----------------------------------------------------------------*
006600*    PARAMETROS RECIBIDOS DE MNT31000                             *
006700*----------------------------------------------------------------*
006800 01  MN20-FUNCION                  PIC X(10).
006900     88  MN20-FUN-INICIAR                    VALUE "INICIAR   ".
007000     88  MN20-FUN-PAUSAR                     VALUE "PAUSAR    ".
007100     88  MN20-FUN-REANUDAR                   VALUE "REANUDAR  ".
007200     88  MN20-FUN-COMPLETAR                  VALUE "COMPLETAR ".
007300     88  MN20-FUN-AGREG-MAT                  VALUE "AGREG-MAT ".
007400 01  MN20-FECHA-CORRIDA            PIC X(14).
007500 01  MN20-OBSERVACION              PIC X(40).
007600 01  MN20-CANTIDAD-MATERIAL        PIC 9(05)V99.
007700 01  MN20-COSTO-UNIT-MATERIAL      PIC 9(07)V99.
007800 01  MN20-HORAS-REALES             PIC 9(05)V99.
007900 01  MN20-COSTO-REAL               PIC 9(07)V99.
008000 COPY MNTORDEN.
008100 01  MN20-RETORNO                  PIC 9(02).
008200     88  MN20-OK                             VALUE 0.
008300     88  MN20-FECHA-CORRIDA-DUDOSA           VALUE 1.
008400     88  MN20-FUNCION-INVALIDA               VALUE 2.
008500 PROCEDURE DIVISION USING MN20-FUNCION
008600                          MN20-FECHA-CORRIDA
008700                          MN20-OBSERVACION
008800                          MN20-CANTIDAD-MATERIAL
008900                          MN20-COSTO-UNIT-MATERIAL
009000                          MN20-HORAS-REALES
009100                          MN20-COSTO-REAL
009200                          MNO-REG-ORDEN
009300                          MN20-RETORNO.
009400*----------------------------------------------------------------*
009500*                S E C C I O N   P R I N C I P A L                *
009600*----------------------------------------------------------------*
009700 000-PRINCIPAL SECTION.
009800     MOVE ZEROS TO MN20-RETORNO
009900     MOVE MNO-WO-STATUS TO WKS-ESTADO-ANTERIOR-AUX
010000     EVALUATE TRUE
010100        WHEN MN20-FUN-INICIAR
010200             PERFORM 100-INICIAR-ORDEN
010300        WHEN MN20-FUN-PAUSAR
010400             PERFORM 200-PAUSAR-ORDEN
010500        WHEN MN20-FUN-REANUDAR
010600             PERFORM 300-REANUDAR-ORDEN
010700        WHEN MN20-FUN-COMPLETAR
010800             PERFORM 400-COMPLETAR-ORDEN
010900        WHEN MN20-FUN-AGREG-MAT
011000             PERFORM 500-AGREGAR-MATERIAL
011100        WHEN OTHER
011200             SET MN20-FUNCION-INVALIDA TO TRUE
011300     END-EVALUATE
011400     GOBACK.
011500 000-PRINCIPAL-E.  EXIT.
011600*----------------------------------------------------------------*
011700*    100 - INICIAR-ORDEN                                          *
011800*    PASA LA ORDEN A EN-PROCESO Y SELLA LA FECHA/HORA DE INICIO    *
011900*    SI AUN NO HABIA SIDO SELLADA.  SOLO PROCEDE DESDE PENDIENTE   *
012000*    O PROGRAMADA - CUALQUIER OTRO ESTADO SE DEJA SIN CAMBIO.      *
012100*----------------------------------------------------------------*
012200 100-INICIAR-ORDEN SECTION.
012300     IF NOT (MNO-EST-PENDIENTE OR MNO-EST-PROGRAMADA)
012400        GO TO 100-INICIAR-ORDEN-E
012500     END-IF
012600     MOVE "EN-PROCESO  " TO MNO-WO-STATUS
012700     IF MNO-WO-START-TS = SPACES
012800        MOVE MN20-FECHA-CORRIDA TO WKS-FECHA-CORRIDA-AUX
012900*       VALIDACION Y2K - EL ANIO DEBE VENIR CON 4 DIGITOS.
013000        IF NOT (WKS-FCR-ANIO IS NUMERIC AND WKS-FCR-ANIO >= "1994")
013100           SET MN20-FECHA-CORRIDA-DUDOSA TO TRUE
013200        END-IF
013300        MOVE MN20-FECHA-CORRIDA TO MNO-WO-START-TS
013400     END-IF.
013500 100-INICIAR-ORDEN-E.  EXIT.
013600*----------------------------------------------------------------*
013700*    200 - PAUSAR-ORDEN                                           *
013800*    PASA LA ORDEN A PAUSADA UNICAMENTE SI SE ENCONTRABA EN        *
013900*    PROCESO; LLEVA LA CUENTA DE PAUSAS PARA FINES ESTADISTICOS.   *
014000*----------------------------------------------------------------*
014100 200-PAUSAR-ORDEN SECTION.
014200     IF MNO-EST-EN-PROCESO
014300        MOVE "PAUSADA     " TO MNO-WO-STATUS
014400        ADD 1 TO WKS-VECES-PAUSADA
014500     END-IF.
014600 200-PAUSAR-ORDEN-E.  EXIT.
014700*----------------------------------------------------------------*
014800*    300 - REANUDAR-ORDEN                                         *
014900*    REGRESA LA ORDEN A EN-PROCESO UNICAMENTE SI SE ENCONTRABA     *
015000*    PAUSADA.                                                      *
015100*----------------------------------------------------------------*
015200 300-REANUDAR-ORDEN SECTION.
015300     IF MNO-EST-PAUSADA
015400        MOVE "EN-PROCESO  " TO MNO-WO-STATUS
015500     END-IF.
015600 300-REANUDAR-ORDEN-E.  EXIT.
015700*----------------------------------------------------------------*
015800*    400 - COMPLETAR-ORDEN                                        *
015900*    PASA LA ORDEN A COMPLETADA, SELLA LA FECHA/HORA DE FIN Y      *
016000*    ACTUALIZA LA DESCRIPCION DE LA ORDEN CON LA OBSERVACION DE    *
016100*    CIERRE RECIBIDA, CUANDO ESTA VIENE INFORMADA.                 *
016200*----------------------------------------------------------------*
016300 400-COMPLETAR-ORDEN SECTION.
016400     MOVE "COMPLETADA  " TO MNO-WO-STATUS
016500     IF MNO-WO-END-TS = SPACES
016600        MOVE MN20-FECHA-CORRIDA TO MNO-WO-END-TS
016700     END-IF
016800     IF MN20-OBSERVACION NOT = SPACES
016900        MOVE MN20-OBSERVACION TO MNO-WO-DESC
017000     END-IF
017100     IF MN20-HORAS-REALES > ZEROS
017200        MOVE MN20-HORAS-REALES TO MNO-WO-ACT-HOURS
017300     END-IF
017400     IF MN20-COSTO-REAL > ZEROS
017500        MOVE MN20-COSTO-REAL TO MNO-WO-ACT-COST
017600     END-IF.
017700 400-COMPLETAR-ORDEN-E.  EXIT.
017800*----------------------------------------------------------------*
017900*    500 - AGREGAR-MATERIAL                                       *
018000*    CUANDO SE INFORMA COSTO UNITARIO DEL MATERIAL, ACUMULA EN     *
018100*    EL COSTO ESTIMADO DE LA ORDEN: CANTIDAD POR COSTO UNITARIO.   *
018200*----------------------------------------------------------------*
018300 500-AGREGAR-MATERIAL SECTION.
018400     IF MN20-COSTO-UNIT-MATERIAL > ZEROS
018500        COMPUTE WKS-COSTO-AGREGADO ROUNDED =
018600                MN20-CANTIDAD-MATERIAL * MN20-COSTO-UNIT-MATERIAL
018700        ADD WKS-COSTO-AGREGADO TO MNO-WO-EST-COST
018800     END-IF.
018900 500-AGREGAR-MATERIAL-E.  EXIT.
