000100******************************************************************
000200*                                                                *
000300*    C O P Y   M N T K P I                                       *
000400*    SALIDA DE INDICADORES DE CONFIABILIDAD POR ACTIVO           *
000500*    APLICACION  : MANTENIMIENTO INDUSTRIAL                      *
000600*    ARCHIVO     : KPI-OUT  (SALIDA, LINE SEQUENTIAL)            *
000700*    LONGITUD    : 80 BYTES                                      *
000800*                                                                *
000900*    HISTORIA DE CAMBIOS                                         *
001000*    18/05/1994 CAMR TK-0260 VERSION ORIGINAL                    *
001100*    21/06/1996 SPLG TK-0358 SE AGREGA BANDERA DE NO-APLICA      *
001200*                            PARA CUMPLIMIENTO PREVENTIVO        *
001300******************************************************************
001400 01  MNK-REG-KPI.
001500     05  MNK-KPI-ASSET-ID          PIC 9(06).
001600     05  MNK-KPI-MTBF-H            PIC 9(07)V99.
001700     05  MNK-KPI-MTTR-H            PIC 9(05)V99.
001800     05  MNK-KPI-AVAIL-PCT         PIC 9(03)V99.
001900     05  MNK-KPI-NUM-FAILURES      PIC 9(04).
002000     05  MNK-KPI-NUM-INTERVALS     PIC 9(04).
002100     05  MNK-KPI-PREV-COMPL-PCT    PIC 9(03)V99.
002200     05  MNK-KPI-PREV-COMPL-FLAG   PIC X(01).
002300         88  MNK-PREV-NO-APLICA              VALUE "N".
002400         88  MNK-PREV-APLICA                 VALUE " ".
002500     05  MNK-KPI-TOTAL-COST        PIC 9(09)V99.
002600*--------------------------------------------------------------*
002700*    RELLENO DE REGISTRO (RESERVADO PARA CRECIMIENTO FUTURO)     *
002800*--------------------------------------------------------------*
002900     05  FILLER                    PIC X(28).
