000100******************************************************************
000200*                                                                *
000300*    C O P Y   M N T O R D E N                                   *
000400*    ARCHIVO DE ORDENES DE TRABAJO DE MANTENIMIENTO              *
000500*    APLICACION  : MANTENIMIENTO INDUSTRIAL                      *
000600*    ARCHIVO     : WORKORD-IN  (ENTRADA, LINE SEQUENTIAL)        *
000700*    LONGITUD    : 190 BYTES                                     *
000800*                                                                *
000900*    HISTORIA DE CAMBIOS                                         *
001000*    30/03/1991 CAMR TK-0119 VERSION ORIGINAL                    *
001100*    04/09/1993 CAMR TK-0212 SE AGREGAN REDEFINES DE FECHA-HORA  *
001200*    21/06/1996 SPLG TK-0357 SE AGREGAN 88 DE TIPO/ESTADO DE OT  *
001300*    17/02/1999 CAMR TK-0480 REVISION PARA EL CAMBIO DE SIGLO    *
001400******************************************************************
001500 01  MNO-REG-ORDEN.
001600*--------------------------------------------------------------*
001700*    LLAVE Y REFERENCIA AL ACTIVO                                *
001800*--------------------------------------------------------------*
001900     05  MNO-WO-ID                 PIC 9(06).
002000     05  MNO-WO-ASSET-ID           PIC 9(06).
002100     05  MNO-WO-TYPE               PIC X(12).
002200         88  MNO-TIPO-PREVENTIVO             VALUE
002300                                        "PREVENTIVO  ".
002400         88  MNO-TIPO-CORRECTIVO             VALUE
002500                                        "CORRECTIVO  ".
002600         88  MNO-TIPO-PREDICTIVO             VALUE
002700                                        "PREDICTIVO  ".
002800         88  MNO-TIPO-INSPECCION             VALUE
002900                                        "INSPECCION  ".
003000         88  MNO-TIPO-CALIBRACION            VALUE
003100                                        "CALIBRACION ".
003200         88  MNO-TIPO-OTRO                   VALUE
003300                                        "OTRO        ".
003400         88  MNO-TIPO-VALIDO                 VALUES
003500                                        "PREVENTIVO  "
003600                                        "CORRECTIVO  "
003700                                        "PREDICTIVO  "
003800                                        "INSPECCION  "
003900                                        "CALIBRACION "
004000                                        "OTRO        ".
004100*--------------------------------------------------------------*
004200*    MARCAS DE TIEMPO DEL CICLO DE VIDA DE LA ORDEN              *
004300*    FORMATO  AAAAMMDDHHMMSS  (14 POSICIONES)                    *
004400*--------------------------------------------------------------*
004500     05  MNO-WO-CREATE-TS          PIC X(14).
004600     05  MNO-WO-CREATE-TS-R REDEFINES
004700         MNO-WO-CREATE-TS.
004800         10  MNO-WCRE-ANIO         PIC X(04).
004900         10  MNO-WCRE-MES          PIC X(02).
005000         10  MNO-WCRE-DIA          PIC X(02).
005100         10  MNO-WCRE-HORA         PIC X(02).
005200         10  MNO-WCRE-MINUTO       PIC X(02).
005300         10  MNO-WCRE-SEGUNDO      PIC X(02).
005400     05  MNO-WO-SCHED-TS           PIC X(14).
005500     05  MNO-WO-SCHED-TS-R REDEFINES
005600         MNO-WO-SCHED-TS.
005700         10  MNO-WSCH-ANIO         PIC X(04).
005800         10  MNO-WSCH-MES          PIC X(02).
005900         10  MNO-WSCH-DIA          PIC X(02).
006000         10  MNO-WSCH-HORA         PIC X(02).
006100         10  MNO-WSCH-MINUTO       PIC X(02).
006200         10  MNO-WSCH-SEGUNDO      PIC X(02).
006300     05  MNO-WO-START-TS           PIC X(14).
006400     05  MNO-WO-START-TS-R REDEFINES
006500         MNO-WO-START-TS.
006600         10  MNO-WSTA-ANIO         PIC X(04).
006700         10  MNO-WSTA-MES          PIC X(02).
006800         10  MNO-WSTA-DIA          PIC X(02).
006900         10  MNO-WSTA-HORA         PIC X(02).
007000         10  MNO-WSTA-MINUTO       PIC X(02).
007100         10  MNO-WSTA-SEGUNDO      PIC X(02).
007200     05  MNO-WO-END-TS             PIC X(14).
007300     05  MNO-WO-END-TS-R REDEFINES
007400         MNO-WO-END-TS.
007500         10  MNO-WFIN-ANIO         PIC X(04).
007600         10  MNO-WFIN-MES          PIC X(02).
007700         10  MNO-WFIN-DIA          PIC X(02).
007800         10  MNO-WFIN-HORA         PIC X(02).
007900         10  MNO-WFIN-MINUTO       PIC X(02).
008000         10  MNO-WFIN-SEGUNDO      PIC X(02).
008100*--------------------------------------------------------------*
008200*    ESTADO Y DESCRIPCION DE LA ORDEN                           *
008300*--------------------------------------------------------------*
008400     05  MNO-WO-STATUS             PIC X(12).
008500         88  MNO-EST-PENDIENTE               VALUE
008600                                        "PENDIENTE   ".
008700         88  MNO-EST-PROGRAMADA              VALUE
008800                                        "PROGRAMADA  ".
008900         88  MNO-EST-EN-PROCESO              VALUE
009000                                        "EN-PROCESO  ".
009100         88  MNO-EST-PAUSADA                 VALUE
009200                                        "PAUSADA     ".
009300         88  MNO-EST-COMPLETADA              VALUE
009400                                        "COMPLETADA  ".
009500         88  MNO-EST-CANCELADA               VALUE
009600                                        "CANCELADA   ".
009700         88  MNO-EST-VALIDO                  VALUES
009800                                        "PENDIENTE   "
009900                                        "PROGRAMADA  "
010000                                        "EN-PROCESO  "
010100                                        "PAUSADA     "
010200                                        "COMPLETADA  "
010300                                        "CANCELADA   ".
010400     05  MNO-WO-DESC               PIC X(40).
010500     05  MNO-WO-PRIORITY           PIC 9(01).
010600         88  MNO-PRI-CRITICA                 VALUE 1.
010700         88  MNO-PRI-ALTA                    VALUE 2.
010800         88  MNO-PRI-MEDIA                   VALUE 3.
010900         88  MNO-PRI-BAJA                    VALUE 4.
011000         88  MNO-PRI-INFORMATIVA             VALUE 5.
011100*--------------------------------------------------------------*
011200*    HORAS Y COSTOS, ESTIMADOS Y REALES                         *
011300*--------------------------------------------------------------*
011400     05  MNO-WO-EST-HOURS          PIC 9(05)V99.
011500     05  MNO-WO-ACT-HOURS          PIC 9(05)V99.
011600     05  MNO-WO-TECHNICIAN         PIC X(20).
011700     05  MNO-WO-EST-COST           PIC 9(07)V99.
011800     05  MNO-WO-ACT-COST           PIC 9(07)V99.
011900*--------------------------------------------------------------*
012000*    RELLENO DE REGISTRO (RESERVADO PARA CRECIMIENTO FUTURO)    *
012100*--------------------------------------------------------------*
012200     05  FILLER                    PIC X(05).
