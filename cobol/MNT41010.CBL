000100*****************************************************************
000200*                                                                *
000300* FECHA       : 18/05/1994                                      *
000400* PROGRAMADOR : CARLOS ALBERTO MENDEZ RUIZ (CAMR)                *
000500* APLICACION  : MANTENIMIENTO INDUSTRIAL                        *
000600* PROGRAMA    : MNT41010                                        *
000700* TIPO        : SUBRUTINA (BATCH)                                *
000800* DESCRIPCION : APLICA LAS REGLAS DE CICLO DE VIDA DE UNA FALLA *
000900*             : REPORTADA SOBRE UN ACTIVO: CAMBIO DE ESTADO CON *
001000*             : SELLADO DE FECHA DE CIERRE, ASIGNACION DE TECNI-*
001100*             : CO CON AVANCE AUTOMATICO A EN-REVISION, Y REGIS-*
001200*             : TRO DE ACCIONES EN LA BITACORA DE LA FALLA.     *
001300* ARCHIVOS    : NO APLICA (RECIBE EL REGISTRO POR LINKAGE)      *
001400* PROGRAMA(S) : LLAMADO POR MNT31000 (PASE DE ACTUALIZACION)    *
001500* BPM/RATIONAL: 228930                                          *
001600* NOMBRE      : CICLO DE VIDA DE FALLAS                         *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    MNT41010.
002000 AUTHOR.        CARLOS ALBERTO MENDEZ RUIZ.
002100 INSTALLATION.  MANTENIMIENTO INDUSTRIAL - DEPTO. DE SISTEMAS.
002200 DATE-WRITTEN.  18/05/1994.
002300 DATE-COMPILED.
002400 SECURITY.      USO INTERNO - CONFIABILIDAD DE PLANTA.
002500*****************************************************************
002600*                    HISTORIA DE CAMBIOS                        *
002700*****************************************************************
002800* 18/05/1994 CAMR TK-0261 VERSION ORIGINAL DEL PROGRAMA         *
002900* 03/11/1994 CAMR TK-0288 SE AGREGA FUNCION ASIGNAR-TECNICO     *
003000* 22/07/1996 SPLG TK-0359 SE AGREGA FUNCION REGISTRAR-ACCION Y  *
003100*                         BITACORA DE ACCIONES EN MNTFALLA      *
003200* 19/01/1999 CAMR TK-0481 REVISION Y2K - VALIDACION DE ANIO A   *
003300*                         4 DIGITOS EN FECHA DE CIERRE          *
003400* 30/08/2002 SPLG TK-0602 SE AGREGA RETORNO 02 SI LA FUNCION    *
003500*                         RECIBIDA NO ES RECONOCIDA             *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*----------------------------------------------------------------*
004400*    AREA DE TRABAJO PARA EL SELLADO DE FECHA DE CIERRE           *
004500*----------------------------------------------------------------*
004600 77  WKS-LONGITUD-BITACORA     PIC 9(03) COMP  VALUE 34.
004700 77  WKS-LONGITUD-ACTUAL       PIC 9(03) COMP  VALUE ZEROS.
004800 77  WKS-LONGITUD-NUEVA        PIC 9(03) COMP  VALUE ZEROS.
004900 77  WKS-PUNTERO-BITACORA      PIC 9(03) COMP  VALUE 1.
005000 01  WKS-FECHA-CORRIDA-AUX         PIC X(14) VALUE SPACES.
005100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-AUX.
005200     05  WKS-FCR-ANIO              PIC X(04).
005300     05  WKS-FCR-MES               PIC X(02).
005400     05  WKS-FCR-RESTO             PIC X(08).
005500 01  WKS-TEXTO-ACCION-AUX          PIC X(34) VALUE SPACES.
005600 01  WKS-TEXTO-ACCION-R REDEFINES WKS-TEXTO-ACCION-AUX.
005700     05  WKS-TXA-PRIMER-CARACTER   PIC X(01).
005800     05  WKS-TXA-RESTO-TEXTO       PIC X(33).
005900 01  WKS-BITACORA-AUX              PIC X(34) VALUE SPACES.
006000 01  WKS-BITACORA-AUX-R REDEFINES WKS-BITACORA-AUX.
006100     05  WKS-BAX-MITAD-1           PIC X(17).
006200     05  WKS-BAX-MITAD-2           PIC X(17).
006300 LINKAGE SECTION.
006400*----------------------------------------------------------------*
006500*    PARAMETROS RECIBIDOS DE MNT31000                             *
006600*----------------------------------------------------------------*
006700 01  MN10-FUNCION                  PIC X(10).
006800     88  MN10-FUN-ACT-ESTADO                 VALUE "ACT-ESTADO".
006900     88  MN10-FUN-ASIG-TECNI                 VALUE "ASIG-TECNI".
007000     88  MN10-FUN-REG-ACCION                 VALUE "REG-ACCION".
007100 01  MN10-FECHA-CORRIDA            PIC X(14).
007200 01  MN10-NUEVO-ESTADO             PIC X(12).
007300 01  MN10-TECNICO                  PIC X(20).
007400 01  MN10-TEXTO-ACCION             PIC X(34).
007500 COPY MNTFALLA.
007600 01  MN10-RETORNO                  PIC 9(02).
007700     88  MN10-OK                             VALUE 0.
007800     88  MN10-FECHA-CORRIDA-DUDOSA           VALUE 1.
007900     88  MN10-FUNCION-INVALIDA               VALUE 2.
008000 PROCEDURE DIVISION USING MN10-FUNCION
008100                          MN10-FECHA-CORRIDA
008200                          MN10-NUEVO-ESTADO
008300                          MN10-TECNICO
008400                          MN10-TEXTO-ACCION
008500                          MNF-REG-FALLA
008600                          MN10-RETORNO.
008700*----------------------------------------------------------------*
008800*                S E C C I O N   P R I N C I P A L                *
008900*----------------------------------------------------------------*
009000 000-PRINCIPAL SECTION.
009100     MOVE ZEROS TO MN10-RETORNO
009200     EVALUATE TRUE
009300        WHEN MN10-FUN-ACT-ESTADO
009400             PERFORM 100-ACTUALIZAR-ESTADO
009500        WHEN MN10-FUN-ASIG-TECNI
009600             PERFORM 200-ASIGNAR-TECNICO
009700        WHEN MN10-FUN-REG-ACCION
009800             PERFORM 300-REGISTRAR-ACCION
009900        WHEN OTHER
010000             SET MN10-FUNCION-INVALIDA TO TRUE
010100     END-EVALUATE
010200     GOBACK.
010300 000-PRINCIPAL-E.  EXIT.
010400*----------------------------------------------------------------*
010500*    100 - ACTUALIZAR-ESTADO                                      *
010600*    CAMBIA EL ESTADO DE LA FALLA; SI EL NUEVO ESTADO ES RESUELTA  *
010700*    O CERRADA Y LA FECHA DE CIERRE ESTA EN BLANCO, LA SELLA CON   *
010800*    LA FECHA/HORA DE CORRIDA RECIBIDA DEL PROCESO LLAMADOR.       *
010900*----------------------------------------------------------------*
011000 100-ACTUALIZAR-ESTADO SECTION.
011100     MOVE MN10-NUEVO-ESTADO TO MNF-FAIL-STATUS
011200     IF MNF-EST-RESUELTA-O-CERRADA
011300        IF MNF-FAIL-CLOSE-TS = SPACES
011400           MOVE MN10-FECHA-CORRIDA TO WKS-FECHA-CORRIDA-AUX
011500*          VALIDACION Y2K - EL ANIO DEBE SER DE 4 DIGITOS Y NO
011600*          UN RESABIO DE ANIO DE 2 DIGITOS DEL SIGLO ANTERIOR.
011700           IF NOT (WKS-FCR-ANIO IS NUMERIC AND WKS-FCR-ANIO >= "1994")
011800              SET MN10-FECHA-CORRIDA-DUDOSA TO TRUE
011900           END-IF
012000           MOVE MN10-FECHA-CORRIDA TO MNF-FAIL-CLOSE-TS
012100        END-IF
012200     END-IF.
012300 100-ACTUALIZAR-ESTADO-E.  EXIT.
012400*----------------------------------------------------------------*
012500*    200 - ASIGNAR-TECNICO                                        *
012600*    ASIGNA EL TECNICO RESPONSABLE; SI LA FALLA APENAS HABIA SIDO  *
012700*    REPORTADA, LA AVANZA A EN-REVISION.                           *
012800*----------------------------------------------------------------*
012900 200-ASIGNAR-TECNICO SECTION.
013000     MOVE MN10-TECNICO TO MNF-FAIL-ASSIGNED-TO
013100     IF MNF-EST-REPORTADA
013200        MOVE "EN-REVISION " TO MNF-FAIL-STATUS
013300     END-IF.
013400 200-ASIGNAR-TECNICO-E.  EXIT.
013500*----------------------------------------------------------------*
013600*    300 - REGISTRAR-ACCION                                       *
013700*    ACUMULA EL TEXTO DE LA ACCION EN LA BITACORA DE LA FALLA,     *
013800*    SEPARANDO ENTRADAS PREVIAS CON UNA BARRA Y TRUNCANDO AL       *
013900*    ANCHO DEL CAMPO MNF-BITACORA-ACCIONES.                        *
014000*----------------------------------------------------------------*
014100 300-REGISTRAR-ACCION SECTION.
014200     MOVE MN10-TEXTO-ACCION TO WKS-TEXTO-ACCION-AUX
014300     IF WKS-TXA-PRIMER-CARACTER = SPACE
014400         GO TO 300-REGISTRAR-ACCION-E
014500     END-IF
014600     IF MNF-BITACORA-ACCIONES = SPACES
014700        MOVE MN10-TEXTO-ACCION TO MNF-BITACORA-ACCIONES
014800     ELSE
014900        PERFORM 310-BUSCAR-FIN-BITACORA
015000        IF WKS-PUNTERO-BITACORA < WKS-LONGITUD-BITACORA
015100           MOVE "/" TO MNF-BITACORA-ACCIONES(WKS-PUNTERO-BITACORA:1)
015200           ADD 1 TO WKS-PUNTERO-BITACORA
015300           MOVE MN10-TEXTO-ACCION TO
015400                MNF-BITACORA-ACCIONES(WKS-PUNTERO-BITACORA:)
015500        END-IF
015600     END-IF.
015700 300-REGISTRAR-ACCION-E.  EXIT.
015800*----------------------------------------------------------------*
015900*    310 - BUSCAR-FIN-BITACORA                                    *
016000*    UBICA EN WKS-PUNTERO-BITACORA LA PRIMERA POSICION EN BLANCO  *
016100*    DE LA BITACORA, RECORRIENDO CARACTER POR CARACTER.           *
016200*----------------------------------------------------------------*
016300 310-BUSCAR-FIN-BITACORA SECTION.
016400     MOVE 1 TO WKS-PUNTERO-BITACORA
016500     PERFORM 320-AVANZAR-PUNTERO
016600        UNTIL WKS-PUNTERO-BITACORA > WKS-LONGITUD-BITACORA
016700        OR MNF-BITACORA-ACCIONES(WKS-PUNTERO-BITACORA:1) = SPACE.
016800 310-BUSCAR-FIN-BITACORA-E.  EXIT.
016900*----------------------------------------------------------------*
017000*    320 - AVANZAR-PUNTERO                                        *
017100*----------------------------------------------------------------*
017200 320-AVANZAR-PUNTERO SECTION.
017300     ADD 1 TO WKS-PUNTERO-BITACORA.
017400 320-AVANZAR-PUNTERO-E.  EXIT.
