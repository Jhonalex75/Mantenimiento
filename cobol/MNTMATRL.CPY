000100******************************************************************
000200*                                                                *
000300*    C O P Y   M N T M A T R L                                   *
000400*    ARCHIVO DE MATERIALES UTILIZADOS POR ORDEN DE TRABAJO       *
000500*    APLICACION  : MANTENIMIENTO INDUSTRIAL                      *
000600*    ARCHIVO     : MATERIAL-IN  (ENTRADA, LINE SEQUENTIAL)       *
000700*    LONGITUD    : 75 BYTES                                      *
000800*                                                                *
000900*    HISTORIA DE CAMBIOS                                         *
001000*    30/03/1991 CAMR TK-0120 VERSION ORIGINAL                    *
001100*    17/02/1999 CAMR TK-0480 REVISION PARA EL CAMBIO DE SIGLO    *
001200*                            (SIN IMPACTO, NO LLEVA FECHAS)      *
001300******************************************************************
001400 01  MNM-REG-MATERIAL.
001500*--------------------------------------------------------------*
001600*    LLAVE - ORDEN DE TRABAJO DUENA DEL MATERIAL                 *
001700*--------------------------------------------------------------*
001800     05  MNM-MAT-WO-ID             PIC 9(06).
001900*--------------------------------------------------------------*
002000*    DESCRIPCION Y COSTO DEL MATERIAL                            *
002100*--------------------------------------------------------------*
002200     05  MNM-MAT-NAME              PIC X(30).
002300     05  MNM-MAT-QTY               PIC 9(05)V99.
002400     05  MNM-MAT-UNIT              PIC X(10).
002500     05  MNM-MAT-UNIT-COST         PIC 9(07)V99.
002600*--------------------------------------------------------------*
002700*    RELLENO DE REGISTRO (RESERVADO PARA CRECIMIENTO FUTURO)     *
002800*--------------------------------------------------------------*
002900     05  FILLER                    PIC X(13).
